000100*
000200*    PL-EXTRACT-PRODUCT-ATTRIBUTES.CBL
000300*
000400*    THE PRODUCT ATTRIBUTE EXTRACTOR.  CALLED ONCE PER CATALOG
000500*    ROW WHILE LOAD-OFFER-TABLE.CBL IS BUILDING OFFER-TABLE.
000600*    CATEGORY-ID IS A STRAIGHT COPY FROM OFFER-DETAILS-RECORD;
000700*    THE INTERNAL PRODUCT ID IS PULLED OUT OF
000800*    OFFER-DESCRIPTION-TEXT IF IT CARRIES THE MARKER
000900*    "<P>// text </P>" -- ONLY THE FIRST OCCURRENCE COUNTS.
001000*    NO CATEGORY ON THE OFFER MEANS NO ATTRIBUTES AT ALL, AND
001100*    THAT IS NOT TREATED AS AN ERROR.
001200*
001300*    NUMBERED 1200-1299.
001400*
001500 1200-EXTRACT-PRODUCT-ATTRIBUTES.
001600*
001700     MOVE SPACES TO EXTRACTED-CATEGORY-ID.
001800     MOVE SPACES TO EXTRACTED-INTERNAL-ID.
001900*
002000     IF OFFER-CATEGORY-ID NOT EQUAL SPACES
002100        MOVE OFFER-CATEGORY-ID TO EXTRACTED-CATEGORY-ID
002200        PERFORM 1210-SCAN-FOR-INTERNAL-ID-MARKER THRU 1210-EXIT.
002300 1200-EXIT.
002400     EXIT.
002500*_________________________________________________________________
002600*
002700 1210-SCAN-FOR-INTERNAL-ID-MARKER.
002800*
002900*    THE FIRST UNSTRING SPLITS THE DESCRIPTION ON THE OPENING
003000*    MARKER; THE SECOND SPLITS WHAT IS LEFT ON THE CLOSING TAG.
003100*    A TALLY OF 1 ON THE FIRST SPLIT MEANS THE OPENING MARKER
003200*    WAS NEVER FOUND, SO THE WHOLE DESCRIPTION LANDED IN
003300*    SCAN-DISCARD AND THE INTERNAL ID STAYS BLANK.
003400*
003500     MOVE SPACES TO SCAN-DISCARD.
003600     MOVE SPACES TO SCAN-REMAINDER.
003700     MOVE 0      TO SCAN-TALLY.
003800*
003900     UNSTRING OFFER-DESCRIPTION-TEXT DELIMITED BY "<p>// "
004000        INTO SCAN-DISCARD SCAN-REMAINDER
004100        TALLYING IN SCAN-TALLY
004200     END-UNSTRING.
004300*
004400     IF SCAN-TALLY > 1
004500        UNSTRING SCAN-REMAINDER DELIMITED BY "</p>"
004600           INTO EXTRACTED-INTERNAL-ID
004700        END-UNSTRING.
004800 1210-EXIT.
004900     EXIT.
