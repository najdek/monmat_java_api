000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    order-amendment-update.
000120 AUTHOR.        D HALVERSON.
000130 INSTALLATION.  DATA PROCESSING CENTER.
000140 DATE-WRITTEN.  01/18/88.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL -- BATCH ACCOUNTING.
000200******************************************************************
001000*    CHANGE LOG.
001100*
001200*    01/18/88  DLH  028  ORIGINAL PROGRAM WRITTEN.  APPLIES THE
001300*                        NIGHTLY ORDER-AMENDMENT FEED AGAINST
001400*                        THE ORDER-HEADER LEDGER AND SPOOLS A
001500*                        FRESH LEDGER COPY.
001600*    03/02/88  DLH  029  ADDED SPARSE FIELD-MERGE RULE -- A
001700*                        BLANK AMENDMENT FIELD NO LONGER
001800*                        OVERWRITES A GOOD LEDGER VALUE.
001900*    08/11/89  DLH  041  SWITCHED TO IN-MEMORY TABLE REWRITE OF
002000*                        THE FULL LEDGER -- ORDER-HEADER-FILE IS
002100*                        PLAIN SEQUENTIAL AND CANNOT BE REWRITTEN
002200*                        RECORD-BY-RECORD IN PLACE.
002300*    12/14/90  MKT  053  UNMATCHED AMENDMENTS (NO ORDER-UUID ON
002400*                        THE LEDGER) ARE NOW SILENTLY SKIPPED --
002500*                        OPERATIONS CONFIRMED NO ERROR REPORT IS
002600*                        WANTED FOR THOSE.
002700*    08/17/94  PRJ  075  RAISED ORDER TABLE CAPACITY TO 6000 ROWS
002800*                        TO MATCH MARKETPLACE-ORDER-SYNC.
002900*    03/09/98  SGK  090  Y2K REVIEW -- NO DATE ARITHMETIC IN THIS
003000*                        PROGRAM, ALL DATE/TIME FIELDS ARE CARRIED
003100*                        AS OPAQUE TEXT.  NO CHANGE REQUIRED.
003200*    02/14/03  LPR  115  ADDED "AMENDMENTS APPLIED" COUNT TO THE
003300*                        END-OF-RUN CONSOLE MESSAGE.
003400*    09/18/06  LPR  122  RENUMBERED THE PROCEDURE DIVISION INTO
003500*                        THE SHOP'S USUAL 0100-0900 PARAGRAPH
003600*                        RANGE AND MOVED THE STANDALONE WORKING
003700*                        COUNTERS AND SWITCHES DOWN TO 77-LEVEL
003800*                        ITEMS, TO LINE THIS PROGRAM UP WITH
003900*                        MARKETPLACE-ORDER-SYNC'S OWN LAYOUT.
004000******************************************************************
004100*
004200*    THIS PROGRAM IS THE NIGHTLY AMENDMENT BATCH.  IT LOADS THE
004300*    WHOLE ORDER-HEADER LEDGER INTO AN IN-MEMORY TABLE, WALKS THE
004400*    AMENDMENT FEED ONE RECORD AT A TIME LOOKING UP EACH ONE'S
004500*    ORDER-UUID ON THAT TABLE, MERGES IN WHATEVER FIELDS THE
004600*    AMENDMENT CARRIES NON-BLANK, AND THEN SPOOLS THE WHOLE
004700*    TABLE BACK OUT TO A FRESH COPY OF THE LEDGER.  AN AMENDMENT
004800*    THAT DOES NOT MATCH ANY LEDGER ROW IS COUNTED AND SKIPPED,
004900*    NOT TREATED AS AN ERROR.
005000*
005100 ENVIRONMENT DIVISION.
005200     CONFIGURATION SECTION.
005300     SPECIAL-NAMES.
005400         C01 IS TOP-OF-FORM
005500         CLASS DIGITS IS "0123456789".
005600     INPUT-OUTPUT SECTION.
005700         FILE-CONTROL.
005800*
005900*            ORDER-HEADER-FILE IS THE EXISTING LEDGER, READ IN
006000*            FULL AT THE TOP OF THE RUN; ORDER-HEADER-NEW-FILE IS
006100*            THE FRESH COPY WRITTEN AT THE END; ORDER-AMENDMENTS-
006200*            FILE IS THE NIGHT'S INCOMING FEED.
006300*
006400             COPY "SLORDHDR.CBL".
006500             COPY "SLORDHDN.CBL".
006600             COPY "SLAMEND.CBL".
006700*
006800 DATA DIVISION.
006900     FILE SECTION.
007000*
007100         COPY "FDORDHDR.CBL".
007200         COPY "FDORDHDN.CBL".
007300         COPY "FDAMEND.CBL".
007400*
007500     WORKING-STORAGE SECTION.
007600*
007700*        THE SHARED IN-MEMORY LEDGER TABLE -- THE SAME COPYBOOK
007800*        MARKETPLACE-ORDER-SYNC USES, SO THE TWO PROGRAMS NEVER
007900*        DRIFT OUT OF SYNC ON THE LEDGER'S IN-MEMORY LAYOUT.
008000*
008100         COPY "ORDER-TABLE.CBL".
008200*
008300*        END-OF-FILE AND CONDITION SWITCHES.  EACH IS A
008400*        STANDALONE ITEM, NOT PART OF ANY RECORD, SO EACH MOVES
008500*        TO THE 77 LEVEL.
008600*
008700         77  W-ORDER-HDR-EOF-SWITCH      PIC X.
008800             88 ORDER-HDR-EOF-REACHED    VALUE "Y".
008900*
009000         77  W-AMEND-EOF-SWITCH          PIC X.
009100             88 AMEND-EOF-REACHED        VALUE "Y".
009200*
009300         77  W-FOUND-ORDER-SWITCH        PIC X.
009400             88 FOUND-ORDER-RECORD       VALUE "Y".
009500*
009600*        LOOKUP KEY FOR THE LEDGER TABLE SEARCH.
009700*
009800         77  LOOKUP-ORDER-UUID         PIC X(36).
009900*
010000*        END-OF-RUN CONTROL COUNTS.
010100*
010200         77  AMENDMENTS-APPLIED-COUNT  PIC 9(7)   COMP.
010300         77  AMENDMENTS-SKIPPED-COUNT  PIC 9(7)   COMP.
010400*_________________________________________________________________
010500*
010600 PROCEDURE DIVISION.
010700*
010800*    MAINLINE.  LOAD THE LEDGER, WALK THE AMENDMENT FEED, SPOOL
010900*    THE AMENDED LEDGER BACK OUT, THEN PRINT THE CONTROL COUNTS.
011000*
011100     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
011200*
011300     PERFORM 0200-READ-AMENDMENT-NEXT-RECORD THRU 0200-EXIT.
011400     PERFORM 0300-PROCESS-ONE-AMENDMENT THRU 0300-EXIT
011500             UNTIL AMEND-EOF-REACHED.
011600*
011700     PERFORM 2100-REWRITE-ORDER-HEADER-TABLE THRU 2100-EXIT.
011800     PERFORM 0900-FINALIZE-RUN THRU 0900-EXIT.
011900*
012000     STOP RUN.
012100*_________________________________________________________________
012200*
012300 0100-INITIALIZE-RUN.
012400*
012500*    ZERO THE CONTROL COUNTERS, LOAD THE LEDGER TABLE, AND OPEN
012600*    THE NIGHT'S AMENDMENT FEED.
012700*
012800     MOVE 0 TO AMENDMENTS-APPLIED-COUNT.
012900     MOVE 0 TO AMENDMENTS-SKIPPED-COUNT.
013000     MOVE "N" TO W-AMEND-EOF-SWITCH.
013100*
013200     PERFORM 1300-LOAD-ORDER-HEADER-TABLE THRU 1300-EXIT.
013300*
013400     OPEN INPUT ORDER-AMENDMENTS-FILE.
013500 0100-EXIT.
013600     EXIT.
013700*_________________________________________________________________
013800*
013900 0200-READ-AMENDMENT-NEXT-RECORD.
014000*
014100     READ ORDER-AMENDMENTS-FILE
014200        AT END MOVE "Y" TO W-AMEND-EOF-SWITCH.
014300 0200-EXIT.
014400     EXIT.
014500*_________________________________________________________________
014600*
014700 0300-PROCESS-ONE-AMENDMENT.
014800*
014900*    LOOK UP THE AMENDMENT'S ORDER-UUID ON THE LEDGER TABLE; IF
015000*    THE ROW IS NOT THERE, COUNT IT AS SKIPPED AND MOVE ON --
015100*    OPERATIONS DOES NOT WANT AN ERROR REPORT FOR AN UNMATCHED
015200*    AMENDMENT.
015300*
015400     PERFORM 0310-LOOK-FOR-ORDER-RECORD THRU 0310-EXIT.
015500*
015600     IF FOUND-ORDER-RECORD
015700        PERFORM 2000-APPLY-ORDER-AMENDMENT THRU 2000-EXIT
015800        ADD 1 TO AMENDMENTS-APPLIED-COUNT
015900     ELSE
016000        ADD 1 TO AMENDMENTS-SKIPPED-COUNT.
016100*
016200 0300-EXIT.
016300     PERFORM 0200-READ-AMENDMENT-NEXT-RECORD THRU 0200-EXIT.
016400*_________________________________________________________________
016500*
016600 0310-LOOK-FOR-ORDER-RECORD.
016700*
016800*    SERIAL SEARCH OF THE LEDGER TABLE BY ORDER-UUID -- THE SAME
016900*    STYLE OF SEARCH THE CATALOG LOOKUP USES IN
017000*    MARKETPLACE-ORDER-SYNC, JUST A DIFFERENT KEY AND TABLE.
017100*
017200     MOVE "N" TO W-FOUND-ORDER-SWITCH.
017300     MOVE AMEND-ORDER-UUID TO LOOKUP-ORDER-UUID.
017400     SET ORDER-IDX TO 1.
017500*
017600     SEARCH ORDER-TABLE-ROW
017700        AT END
017800           GO TO 0310-EXIT
017900        WHEN ORD-UUID (ORDER-IDX) = LOOKUP-ORDER-UUID
018000           MOVE "Y" TO W-FOUND-ORDER-SWITCH.
018100 0310-EXIT.
018200     EXIT.
018300*_________________________________________________________________
018400*
018500 0900-FINALIZE-RUN.
018600*
018700*    CLOSE THE AMENDMENT FEED AND PRINT THE CONTROL-TOTAL
018800*    SUMMARY TO THE CONSOLE -- THE NEW LEDGER COPY ITSELF WAS
018900*    ALREADY CLOSED BY 2100-REWRITE-ORDER-HEADER-TABLE.
019000*
019100     CLOSE ORDER-AMENDMENTS-FILE.
019200*
019300     DISPLAY " ".
019400     DISPLAY "ORDER-AMENDMENT-UPDATE -- CONTROL TOTAL SUMMARY".
019500     DISPLAY "------------------------------------------------".
019600     DISPLAY "AMENDMENTS APPLIED ..... " AMENDMENTS-APPLIED-COUNT.
019700     DISPLAY "AMENDMENTS SKIPPED ..... " AMENDMENTS-SKIPPED-COUNT.
019800 0900-EXIT.
019900     EXIT.
020000*_________________________________________________________________
020100*
020200*    THE REMAINING PARAGRAPHS ARE PASTED IN FROM THE SHOP'S
020300*    SHARED PROCEDURE-DIVISION COPYBOOKS -- THE SAME LEDGER-TABLE
020400*    LOADER MARKETPLACE-ORDER-SYNC USES, THE FIELD-MERGE RULE,
020500*    AND THE OLD-MASTER/NEW-MASTER REWRITE.  EACH CARRIES ITS OWN
020600*    NUMBERED PARAGRAPH RANGE SO NONE OF THEM COLLIDE WITH THIS
020700*    PROGRAM'S OWN 0100-0900 PARAGRAPHS.
020800*
020900     COPY "LOAD-ORDER-HEADER-TABLE.CBL".
021000     COPY "PL-APPLY-ORDER-AMENDMENT.CBL".
021100     COPY "PL-REWRITE-ORDER-HEADER-TABLE.CBL".
021200*_________________________________________________________________
