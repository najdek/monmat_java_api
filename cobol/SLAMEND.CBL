000100*
000200*    SLAMEND.CBL
000300*
000400*    FILE-CONTROL SELECT FOR THE FULFILLMENT-STAFF ORDER
000500*    AMENDMENT REQUESTS.  ONE REQUEST PER LINE, READ IN
000600*    SEQUENCE ONLY -- NO KEY.
000700*
000800    SELECT ORDER-AMENDMENTS-FILE ASSIGN TO ORDER-AMENDMENTS
000900           ORGANIZATION IS LINE SEQUENTIAL.
