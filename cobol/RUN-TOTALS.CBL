000100*
000200*    RUN-TOTALS.CBL
000300*
000400*    END-OF-RUN CONTROL TOTALS FOR MARKETPLACE-ORDER-SYNC --
000500*    ORDERS POSTED, DUPLICATE-SKIPS, AND TOTAL-PAID-AMT POSTED
000600*    BROKEN OUT BY PAID-CURRENCY.  DISPLAYED TO THE JOB LOG AT
000700*    0900-FINALIZE-RUN, NOT A FORMATTED REPORT.
000800*
000900*    THE TWO COUNTERS BELOW ARE PLAIN STANDALONE ACCUMULATORS,
001000*    NOT PART OF ANY RECORD, SO THEY ARE CARRIED AT THE 77
001100*    LEVEL -- THE SAME WAY THE SHOP HAS ALWAYS CARRIED A BARE
001200*    COUNTER.
001300*
001400 77  ORDERS-POSTED-COUNT        PIC 9(7) COMP.
001500 77  DUPLICATE-SKIP-COUNT       PIC 9(7) COMP.
001600*
001700*    CURRENCY-TOTAL-COUNT DRIVES THE OCCURS DEPENDING ON
001800*    CLAUSE BELOW, BUT IT TOO IS A STANDALONE ITEM IN ITS OWN
001900*    RIGHT AND SO ALSO MOVES TO 77.
002000*
002100 77  CURRENCY-TOTAL-COUNT       PIC 9(3) COMP.
002200*
002300*    CURRENCY-TOTALS IS THE TABLE ITSELF (A RECORD GROUP),
002400*    SO IT STAYS AT THE 01 LEVEL.
002500*
002600 01  CURRENCY-TOTALS.
002700     05  CURRENCY-TOTAL-ROW OCCURS 0 TO 20 TIMES
002800                 DEPENDING ON CURRENCY-TOTAL-COUNT
002900                 INDEXED BY CURRENCY-IDX.
003000         10  CT-CURRENCY            PIC X(03).
003100         10  CT-AMOUNT              PIC S9(9)V99.
003200         10  FILLER                    PIC X(06).
