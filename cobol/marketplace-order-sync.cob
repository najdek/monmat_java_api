000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    marketplace-order-sync.
000120 AUTHOR.        R SEAWRIGHT.
000130 INSTALLATION.  DATA PROCESSING CENTER.
000140 DATE-WRITTEN.  05/14/87.
000150 DATE-COMPILED.
000160 SECURITY.      COMPANY CONFIDENTIAL -- BATCH ACCOUNTING.
000200******************************************************************
001000*    CHANGE LOG.
001100*
001200*    05/14/87  RWS  000  ORIGINAL PROGRAM WRITTEN.  READS THE
001300*                        NIGHTLY CHECKOUT-FORM EXTRACT AND POSTS
001400*                        ORDER-HEADER/ORDER-LINE TO THE LEDGER.
001500*    06/02/87  RWS  012  ADDED DUPLICATE-ORDER CHECK AGAINST
001600*                        ORDER-HEADER-FILE SO A RERUN OF A NIGHT'S
001700*                        EXTRACT DOES NOT DOUBLE-POST.
001800*    09/30/87  RWS  018  ADDED CUSTOM ORDER NUMBER GENERATOR
001900*                        (YYMM/NNNNN) PER ACCOUNTING REQUEST.
002000*    01/11/88  DLH  027  OFFER CATALOG LOOKUP ADDED TO STAMP
002100*                        CATEGORY-ID/INTERNAL-ID ONTO EACH LINE.
002200*    07/19/88  DLH  031  SWITCHED CATALOG LOOKUP FROM ISAM TO AN
002300*                        IN-MEMORY TABLE SEARCH -- ISAM OPENS
002400*                        WERE TIMING OUT WHEN THE CATALOG FILE
002500*                        EXCEEDED 3000 OFFERS.
002600*    02/08/89  DLH  040  CONTROL-TOTAL SUMMARY ADDED TO CONSOLE
002700*                        AT END OF RUN -- OPERATIONS WANTED A
002800*                        QUICK CHECK AGAINST THE NEXT MORNING'S
002900*                        DEPOSIT.
003000*    11/27/90  MKT  052  FIXED CUSTOM ORDER NUMBER ROLLOVER BUG --
003100*                        SEQUENCE WAS RESETTING TO 00000 INSTEAD
003200*                        OF 00001 ON THE FIRST ORDER OF A NEW
003300*                        MONTH.
003400*    04/02/92  MKT  061  RAISED OFFER TABLE CAPACITY TO 5000 ROWS;
003500*                        CATALOG HAD GROWN PAST THE OLD 2000 LIMIT.
003600*    08/17/94  PRJ  074  RAISED ORDER TABLE CAPACITY TO 6000 ROWS.
003700*    10/03/96  PRJ  081  STAMP SHIP-COST-CURRENCY FROM FIRST LINE
003800*                        ITEM -- CHECKOUT FORM NEVER SUPPLIED ONE
003900*                        OF ITS OWN.
004000*    03/09/98  SGK  089  Y2K -- RUN-DATE/RUN-TIMESTAMP BUILD NOW
004100*                        WINDOWS THE 2-DIGIT ACCEPT FROM DATE
004200*                        YEAR INTO THE 21ST CENTURY.
004300*    11/15/99  SGK  093  CONFIRMED CUSTOM ORDER NUMBER YYMM SCAN
004400*                        STILL CORRECT ACROSS THE 1999/2000
004500*                        ROLLOVER -- NO CHANGE REQUIRED, LOGGED
004600*                        FOR THE AUDIT FILE.
004700*    06/21/00  LPR  101  PRODUCT ATTRIBUTE EXTRACTOR ADDED --
004800*                        MARKETING STARTED EMBEDDING AN INTERNAL
004900*                        SKU MARKER IN THE OFFER DESCRIPTION TEXT.
005000*    02/14/03  LPR  114  DUPLICATE-SKIP COUNT ADDED TO THE CONSOLE
005100*                        SUMMARY -- AUDIT WANTED IT BROKEN OUT
005200*                        FROM THE POSTED-ORDER COUNT.
005300*    09/18/06  LPR  121  MOVED THE DUPLICATE CHECK AHEAD OF THE
005400*                        LINE-ITEM ENRICHMENT STEP -- NO REASON TO
005500*                        WALK THE WHOLE OFFER TABLE FOR A FORM
005600*                        THAT GETS THROWN AWAY AS A DUPLICATE
005700*                        ANYWAY.  SEE 0300-PROCESS-ONE-CHECKOUT-FORM.
005800******************************************************************
005900*
006000*    THIS PROGRAM IS THE NIGHTLY SYNC BATCH.  IT READS THE
006100*    CHECKOUT-FORM EXTRACT ONE FORM AT A TIME, SCREENS OUT
006200*    ANYTHING ALREADY POSTED (A RERUN OF A PRIOR NIGHT'S EXTRACT
006300*    IS NOT SUPPOSED TO DOUBLE-POST), ENRICHES EACH LINE ITEM
006400*    FROM THE CATALOG, AND HANDS THE FORM TO THE ORDER INTAKE
006500*    SERVICE COPYBOOK TO ASSIGN IDENTITY AND POST ORDER-HEADER
006600*    AND ORDER-LINE.  AT END OF RUN IT PRINTS A CONTROL-TOTAL
006700*    SUMMARY TO THE CONSOLE FOR THE OPERATOR TO CHECK AGAINST
006800*    THE BANK DEPOSIT THE NEXT MORNING.
006900*
007000 ENVIRONMENT DIVISION.
007100     CONFIGURATION SECTION.
007200     SPECIAL-NAMES.
007300         C01 IS TOP-OF-FORM
007400         CLASS DIGITS IS "0123456789".
007500     INPUT-OUTPUT SECTION.
007600         FILE-CONTROL.
007700*
007800*            CHECKOUT-FORMS-FILE IS THE NIGHTLY EXTRACT; OFFER
007900*            AND ORDER-HEADER ARE READ FOR TABLE LOADS;
008000*            ORDER-HEADER AND ORDER-LINE ARE ALSO OPENED EXTEND
008100*            BELOW SO THIS RUN'S POSTINGS APPEND TO THE LEDGER.
008200*
008300             COPY "SLCHKOUT.CBL".
008400             COPY "SLOFFER.CBL".
008500             COPY "SLORDHDR.CBL".
008600             COPY "SLORDLIN.CBL".
008700*
008800 DATA DIVISION.
008900     FILE SECTION.
009000*
009100*        RECORD LAYOUTS FOR THE FOUR FILES ABOVE.  SEE EACH
009200*        COPYBOOK'S OWN HEADER FOR THE FIELD-BY-FIELD DETAIL.
009300*
009400         COPY "FDCHKOUT.CBL".
009500         COPY "FDOFFER.CBL".
009600         COPY "FDORDHDR.CBL".
009700         COPY "FDORDLIN.CBL".
009800*
009900     WORKING-STORAGE SECTION.
010000*
010100*        OFFER-TABLE AND ORDER-TABLE ARE THE TWO IN-MEMORY
010200*        TABLES THIS RUN SEARCHES AGAINST INSTEAD OF GOING BACK
010300*        TO DISK FOR EVERY LOOKUP; RUN-TOTALS HOLDS THE
010400*        CONTROL COUNTS PRINTED AT END OF RUN.
010500*
010600         COPY "OFFER-TABLE.CBL".
010700         COPY "ORDER-TABLE.CBL".
010800         COPY "RUN-TOTALS.CBL".
010900*
011000*        END-OF-FILE AND CONDITION SWITCHES.  EACH IS A
011100*        STANDALONE ITEM, NOT PART OF ANY RECORD, SO EACH IS
011200*        CARRIED AT THE 77 LEVEL.
011300*
011400         77  W-OFFER-EOF-SWITCH          PIC X.
011500             88 OFFER-EOF-REACHED        VALUE "Y".
011600*
011700         77  W-ORDER-HDR-EOF-SWITCH      PIC X.
011800             88 ORDER-HDR-EOF-REACHED    VALUE "Y".
011900*
012000         77  W-CHKOUT-EOF-SWITCH         PIC X.
012100             88 CHKOUT-EOF-REACHED       VALUE "Y".
012200*
012300         77  W-FOUND-OFFER-SWITCH        PIC X.
012400             88 FOUND-OFFER-RECORD       VALUE "Y".
012500*
012600         77  W-DUPLICATE-SWITCH          PIC X.
012700             88 ORDER-IS-DUPLICATE       VALUE "Y".
012800*
012900         77  W-INTAKE-REJECTED-SWITCH    PIC X.
013000             88 INTAKE-REJECTED          VALUE "Y".
013100*
013200*        THE ORDER INTAKE SERVICE COPYBOOK SUPPORTS A CALLER-
013300*        SUPPLIED HEADER TOTAL AS PART OF ITS SERVICE CONTRACT.
013400*        THIS DRIVER NEVER HAS ONE -- CHECKOUT-FORM CARRIES NO
013500*        HEADER-LEVEL TOTAL FIELD -- SO THE SWITCH BELOW IS
013600*        ALWAYS SET TO "N" BEFORE EACH CALL.  KEPT HERE SO THE
013700*        CONTRACT IS HONORED EVEN THOUGH THIS CALLER NEVER USES IT.
013800*
013900         77  W-CALLER-SUPPLIED-TOTAL-SWITCH  PIC X.
014000             88 CALLER-SUPPLIED-TOTAL       VALUE "Y".
014100*
014200*        SCRATCH FIELDS FOR THE PRODUCT ATTRIBUTE EXTRACTOR'S
014300*        MARKER SCAN (SEE PL-EXTRACT-PRODUCT-ATTRIBUTES.CBL).
014400*
014500         77  SCAN-DISCARD              PIC X(2000).
014600         77  SCAN-REMAINDER            PIC X(2000).
014700         77  SCAN-TALLY                PIC 9(4)   COMP.
014800*
014900         77  EXTRACTED-CATEGORY-ID     PIC X(20).
015000         77  EXTRACTED-INTERNAL-ID     PIC X(40).
015100*
015200*        LOOKUP KEY FOR THE CATALOG TABLE SEARCH.
015300*
015400         77  LOOKUP-OFFER-ID           PIC X(24).
015500*
015600*        ORDER NUMBER GENERATOR WORKING FIELDS.
015700*
015800         77  NEW-ORDER-YYMM            PIC X(4).
015900         77  NEW-ORDER-SEQ             PIC 9(5).
016000         77  HIGHEST-SEQ-FOUND         PIC 9(5)   COMP.
016100         77  NEW-CUSTOM-ORDER-ID       PIC X(10).
016200*
016300*        THE NEW ORDER'S ASSIGNED IDENTITY AND DEFAULTED FIELDS,
016400*        BUILT BY THE ORDER INTAKE SERVICE BEFORE POSTING.
016500*
016600         77  NEW-ORDER-UUID            PIC X(36).
016700         77  NEW-BOUGHT-AT             PIC X(19).
016800         77  NEW-ORDER-STATUS          PIC X(10).
016900         77  NEW-TOTAL-PAID-AMT        PIC 9(9)V99.
017000         77  CALLER-SUPPLIED-TOTAL-AMT PIC 9(9)V99.
017100*
017200         77  LINE-TOTAL-AMT            PIC 9(9)V99.
017300         77  LINE-EXTENDED-PRICE       PIC 9(9)V99.
017400*
017500*        PSEUDO-UUID BUILDING BLOCKS -- RUN DATE, RUN TIME, AND A
017600*        PER-RUN SEQUENCE COUNTER SO TWO ORDERS POSTED IN THE
017700*        SAME SECOND NEVER COLLIDE.
017800*
017900         77  UUID-RUN-SEQ              PIC 9(5)   COMP VALUE 0.
018000         77  UUID-SEQ-EDITED           PIC 9(5).
018100*
018200*        RUN-DATE-6/RUN-TIME-8 ARE REDEFINED BELOW INTO
018300*        THEIR YY/MM/DD AND HH/MIN/SEC/CS COMPONENTS -- EACH
018400*        REDEFINING ITEM IS A GROUP, SO BOTH STAY AT THE 01
018500*        LEVEL RATHER THAN 77.
018600*
018700         01  RUN-DATE-6                PIC 9(6).
018800         01  FILLER REDEFINES RUN-DATE-6.
018900             05 RUN-DATE-YY            PIC 99.
019000             05 RUN-DATE-MM            PIC 99.
019100             05 RUN-DATE-DD            PIC 99.
019200*
019300         01  RUN-TIME-8                PIC 9(8).
019400         01  FILLER REDEFINES RUN-TIME-8.
019500             05 RUN-TIME-HH            PIC 99.
019600             05 RUN-TIME-MIN           PIC 99.
019700             05 RUN-TIME-SEC           PIC 99.
019800             05 RUN-TIME-CS            PIC 99.
019900*
020000*        LINE-ITEM SUBSCRIPT, CARRIED COMP SINCE IT IS USED AS
020100*        A PERFORM VARYING INDEX THROUGHOUT THIS PROGRAM AND THE
020200*        ORDER INTAKE SERVICE COPYBOOK.
020300*
020400         77  LI-IDX                    PIC 9(3)   COMP.
020500*
020600*        ONE ROW PER CHECKOUT LINE ITEM, HOLDING THE CATALOG
020700*        ATTRIBUTES LOOKED UP FOR THAT LINE -- A RECORD GROUP,
020800*        SO IT STAYS AT THE 01 LEVEL.
020900*
021000         01  LINE-ENRICHMENT.
021100             05 LINE-ENRICHMENT-ROW OCCURS 50 TIMES
021200                                        INDEXED BY ENR-IDX.
021300                 10 ENR-CATEGORY-ID  PIC X(20).
021400                 10 ENR-INTERNAL-ID  PIC X(40).
021500                 10 FILLER               PIC X(05).
021600*
021700         77  CONSOLE-LINE               PIC X(60).
021800*_________________________________________________________________
021900*
022000 PROCEDURE DIVISION.
022100*
022200*    MAINLINE.  THREE STEPS -- LOAD THE TABLES AND OPEN THE
022300*    FILES, WALK THE EXTRACT ONE FORM AT A TIME, THEN CLOSE OUT
022400*    AND PRINT THE CONTROL TOTALS.  EACH STEP IS PERFORMED
022500*    THRU ITS OWN EXIT PARAGRAPH, THE SHOP'S USUAL WAY OF
022600*    MARKING WHERE A NUMBERED SECTION ENDS.
022700*
022800     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
022900*
023000     PERFORM 0200-READ-CHECKOUT-FORM-NEXT-RECORD THRU 0200-EXIT.
023100     PERFORM 0300-PROCESS-ONE-CHECKOUT-FORM THRU 0300-EXIT
023200             UNTIL CHKOUT-EOF-REACHED.
023300*
023400     PERFORM 0900-FINALIZE-RUN THRU 0900-EXIT.
023500*
023600     STOP RUN.
023700*_________________________________________________________________
023800*
023900 0100-INITIALIZE-RUN.
024000*
024100*    ZERO THE CONTROL COUNTERS, LOAD BOTH IN-MEMORY TABLES, AND
024200*    OPEN THE NIGHT'S FILES.  ORDER-HEADER AND ORDER-LINE ARE
024300*    OPENED EXTEND -- THIS RUN APPENDS TO THE LEDGER, IT NEVER
024400*    REWRITES IT.
024500*
024600     MOVE 0 TO ORDERS-POSTED-COUNT.
024700     MOVE 0 TO DUPLICATE-SKIP-COUNT.
024800     MOVE 0 TO CURRENCY-TOTAL-COUNT.
024900     MOVE "N" TO W-CHKOUT-EOF-SWITCH.
025000*
025100     PERFORM 1000-LOAD-OFFER-TABLE THRU 1000-EXIT.
025200     PERFORM 1300-LOAD-ORDER-HEADER-TABLE THRU 1300-EXIT.
025300*
025400     OPEN INPUT  CHECKOUT-FORMS-FILE.
025500     OPEN EXTEND ORDER-HEADER-FILE.
025600     OPEN EXTEND ORDER-LINE-FILE.
025700 0100-EXIT.
025800     EXIT.
025900*_________________________________________________________________
026000*
026100 0200-READ-CHECKOUT-FORM-NEXT-RECORD.
026200*
026300*    STANDARD READ-AHEAD -- AT END OF FILE THE SWITCH IS SET AND
026400*    THE MAINLINE'S PERFORM UNTIL STOPS CALLING
026500*    0300-PROCESS-ONE-CHECKOUT-FORM.
026600*
026700     READ CHECKOUT-FORMS-FILE
026800        AT END MOVE "Y" TO W-CHKOUT-EOF-SWITCH.
026900 0200-EXIT.
027000     EXIT.
027100*_________________________________________________________________
027200*
027300 0300-PROCESS-ONE-CHECKOUT-FORM.
027400*
027500*    THE DUPLICATE CHECK RUNS FIRST, AHEAD OF THE LINE-ITEM
027600*    ENRICHMENT SEARCH -- NO SENSE WALKING THE WHOLE OFFER
027700*    TABLE FOR A FORM THAT ENDS UP DISCARDED AS A DUPLICATE.
027800*    IF IT IS A DUPLICATE WE JUMP STRAIGHT TO THE TALLY STEP
027900*    AND SKIP BOTH THE ENRICHMENT AND THE POST.
028000*
028100     PERFORM 1510-CHECK-DUPLICATE-ORDER THRU 1510-EXIT.
028200*
028300     IF ORDER-IS-DUPLICATE
028400        MOVE "Y" TO W-INTAKE-REJECTED-SWITCH
028500        GO TO 0305-TALLY-RESULT.
028600*
028700*    NOT A DUPLICATE -- ENRICH EACH LINE ITEM FROM THE CATALOG
028800*    TABLE, THEN HAND THE FORM TO THE ORDER INTAKE SERVICE TO
028900*    ASSIGN IDENTITY AND POST ORDER-HEADER/ORDER-LINE.
029000*
029100     PERFORM 0400-ENRICH-ORDER-LINE-ITEMS THRU 0400-EXIT.
029200*
029300     MOVE "N" TO W-CALLER-SUPPLIED-TOTAL-SWITCH.
029400     PERFORM 1500-CREATE-ORDER THRU 1500-EXIT.
029500*
029600 0305-TALLY-RESULT.
029700*
029800*    INTAKE-REJECTED IS SET EITHER WAY -- ABOVE FOR A DUPLICATE,
029900*    OR BY 1500-CREATE-ORDER'S OWN RE-CHECK OTHERWISE -- SO THIS
030000*    STEP DOES NOT NEED TO KNOW WHICH PATH GOT IT HERE.
030100*
030200     IF INTAKE-REJECTED
030300        ADD 1 TO DUPLICATE-SKIP-COUNT
030400     ELSE
030500        ADD 1 TO ORDERS-POSTED-COUNT
030600        PERFORM 0500-ADD-TO-CURRENCY-TOTAL THRU 0500-EXIT.
030700 0300-EXIT.
030800     PERFORM 0200-READ-CHECKOUT-FORM-NEXT-RECORD THRU 0200-EXIT.
030900*_________________________________________________________________
031000*
031100 0400-ENRICH-ORDER-LINE-ITEMS.
031200*
031300*    ONE PASS OVER THE CHECKOUT FORM'S LINE ITEMS, LOOKING EACH
031400*    OFFER UP ON THE CATALOG TABLE.
031500*
031600     PERFORM 0410-ENRICH-ONE-ORDER-LINE-ITEM THRU 0410-EXIT
031700             VARYING LI-IDX FROM 1 BY 1
031800             UNTIL LI-IDX > CHECKOUT-LINE-ITEM-COUNT.
031900 0400-EXIT.
032000     EXIT.
032100*_________________________________________________________________
032200*
032300 0410-ENRICH-ONE-ORDER-LINE-ITEM.
032400*
032500*    IF THE OFFER IS NOT FOUND ON THE CATALOG TABLE THE LINE
032600*    ITEM IS LEFT WITH BLANK CATEGORY/INTERNAL-ID -- THAT IS NOT
032700*    TREATED AS AN ERROR, SEE PL-LOOK-FOR-OFFER-RECORD.CBL.
032800*
032900     MOVE SPACES TO ENR-CATEGORY-ID (LI-IDX).
033000     MOVE SPACES TO ENR-INTERNAL-ID (LI-IDX).
033100*
033200     MOVE LINE-ITEM-OFFER-ID (LI-IDX) TO LOOKUP-OFFER-ID.
033300     PERFORM 1100-LOOK-FOR-OFFER-RECORD THRU 1100-EXIT.
033400*
033500     IF FOUND-OFFER-RECORD
033600        MOVE OFR-CATEGORY-ID (OFFER-IDX)
033700                                 TO ENR-CATEGORY-ID (LI-IDX)
033800        MOVE OFR-INTERNAL-ID (OFFER-IDX)
033900                                 TO ENR-INTERNAL-ID (LI-IDX).
034000 0410-EXIT.
034100     EXIT.
034200*_________________________________________________________________
034300*
034400 0500-ADD-TO-CURRENCY-TOTAL.
034500*
034600*    ROLLS THE JUST-POSTED ORDER'S TOTAL-PAID-AMT INTO THE
034700*    RUNNING CONTROL TOTAL FOR ITS PAID CURRENCY -- A SERIAL
034800*    SEARCH SINCE AT MOST 20 CURRENCIES EVER SHOW UP IN A
034900*    NIGHT'S EXTRACT.
035000*
035100     SET CURRENCY-IDX TO 1.
035200*
035300     SEARCH CURRENCY-TOTAL-ROW
035400        AT END
035500           PERFORM 0510-ADD-NEW-CURRENCY-TOTAL-ROW THRU 0510-EXIT
035600        WHEN CT-CURRENCY (CURRENCY-IDX) = ORDER-PAID-CURRENCY
035700           ADD ORDER-TOTAL-PAID-AMT
035800                            TO CT-AMOUNT (CURRENCY-IDX).
035900 0500-EXIT.
036000     EXIT.
036100*_________________________________________________________________
036200*
036300 0510-ADD-NEW-CURRENCY-TOTAL-ROW.
036400*
036500*    FIRST TIME THIS RUN HAS SEEN THIS PAID CURRENCY -- ADD A NEW
036600*    ROW TO THE TABLE, UNLESS THE 20-ROW LIMIT IS ALREADY HIT, IN
036700*    WHICH CASE THE CURRENCY IS LOGGED AND DROPPED RATHER THAN
036800*    ABENDING THE RUN.
036900*
037000     IF CURRENCY-TOTAL-COUNT < 20
037100        ADD 1 TO CURRENCY-TOTAL-COUNT
037200        SET CURRENCY-IDX TO CURRENCY-TOTAL-COUNT
037300        MOVE ORDER-PAID-CURRENCY TO CT-CURRENCY (CURRENCY-IDX)
037400        MOVE ORDER-TOTAL-PAID-AMT TO CT-AMOUNT (CURRENCY-IDX)
037500     ELSE
037600        DISPLAY "*** CURRENCY TOTAL TABLE FULL -- CURRENCY NOT "
037700                "TRACKED: " ORDER-PAID-CURRENCY.
037800 0510-EXIT.
037900     EXIT.
038000*_________________________________________________________________
038100*
038200 0900-FINALIZE-RUN.
038300*
038400*    CLOSE THE NIGHT'S FILES AND PRINT THE CONTROL-TOTAL SUMMARY
038500*    TO THE CONSOLE -- ORDERS POSTED, DUPLICATES SKIPPED, AND THE
038600*    PAID TOTAL BROKEN OUT BY CURRENCY, FOR THE OPERATOR TO CHECK
038700*    AGAINST THE NEXT MORNING'S DEPOSIT.
038800*
038900     CLOSE CHECKOUT-FORMS-FILE.
039000     CLOSE ORDER-HEADER-FILE.
039100     CLOSE ORDER-LINE-FILE.
039200*
039300     DISPLAY " ".
039400     DISPLAY "MARKETPLACE-ORDER-SYNC -- CONTROL TOTAL SUMMARY".
039500     DISPLAY "------------------------------------------------".
039600     DISPLAY "ORDERS POSTED .......... " ORDERS-POSTED-COUNT.
039700     DISPLAY "DUPLICATES SKIPPED ..... " DUPLICATE-SKIP-COUNT.
039800     DISPLAY " ".
039900     DISPLAY "TOTAL PAID AMOUNT BY CURRENCY:".
040000*
040100     IF CURRENCY-TOTAL-COUNT > 0
040200        PERFORM 0910-DISPLAY-ONE-CURRENCY-TOTAL THRU 0910-EXIT
040300                VARYING CURRENCY-IDX FROM 1 BY 1
040400                UNTIL CURRENCY-IDX > CURRENCY-TOTAL-COUNT
040500     ELSE
040600        DISPLAY "  (NO ORDERS POSTED THIS RUN)".
040700 0900-EXIT.
040800     EXIT.
040900*_________________________________________________________________
041000*
041100 0910-DISPLAY-ONE-CURRENCY-TOTAL.
041200*
041300*    ONE CONSOLE LINE PER CURRENCY ROW -- NOT A FORMATTED REPORT,
041400*    JUST A JOB-LOG LINE FOR THE OPERATOR TO READ.
041500*
041600     MOVE SPACES TO CONSOLE-LINE.
041700     STRING "  "                                  DELIMITED BY SIZE
041800            CT-CURRENCY (CURRENCY-IDX)       DELIMITED BY SIZE
041900            " "                                    DELIMITED BY SIZE
042000            CT-AMOUNT (CURRENCY-IDX)          DELIMITED BY SIZE
042100        INTO CONSOLE-LINE.
042200     DISPLAY CONSOLE-LINE.
042300 0910-EXIT.
042400     EXIT.
042500*_________________________________________________________________
042600*
042700*    THE REMAINING PARAGRAPHS ARE PASTED IN FROM THE SHOP'S
042800*    SHARED PROCEDURE-DIVISION COPYBOOKS -- THE TABLE LOADERS,
042900*    THE CATALOG SEARCH, THE PRODUCT ATTRIBUTE EXTRACTOR, THE
043000*    ORDER NUMBER GENERATOR, AND THE ORDER INTAKE SERVICE ITSELF.
043100*    EACH COPYBOOK CARRIES ITS OWN NUMBERED PARAGRAPH RANGE SO
043200*    NONE OF THEM COLLIDE WITH THIS PROGRAM'S OWN 0100-0900s.
043300*
043400     COPY "LOAD-OFFER-TABLE.CBL".
043500     COPY "PL-LOOK-FOR-OFFER-RECORD.CBL".
043600     COPY "PL-EXTRACT-PRODUCT-ATTRIBUTES.CBL".
043700     COPY "LOAD-ORDER-HEADER-TABLE.CBL".
043800     COPY "PL-GENERATE-CUSTOM-ORDER-ID.CBL".
043900     COPY "PL-CREATE-ORDER.CBL".
044000*_________________________________________________________________
