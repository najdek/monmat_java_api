000100*
000200*    FDORDLIN.CBL
000300*
000400*    RECORD LAYOUT FOR ONE POSTED ORDER LINE.  LINE-EXTERNAL-ID
000500*    LINKS BACK TO THE PARENT ORDER-HEADER-RECORD.
000600*
000700    FD  ORDER-LINE-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  ORDER-LINE-RECORD.
001000        05  LINE-EXTERNAL-ID          PIC X(24).
001100        05  LINE-OFFER-ID             PIC X(24).
001200        05  LINE-ITEM-NAME            PIC X(80).
001300        05  LINE-QUANTITY             PIC 9(05).
001400        05  LINE-UNIT-PRICE           PIC 9(7)V99.
001500        05  LINE-CURRENCY             PIC X(03).
001600        05  LINE-CATEGORY-ID          PIC X(20).
001700        05  LINE-INTERNAL-ID          PIC X(40).
001800        05  FILLER                    PIC X(15).
