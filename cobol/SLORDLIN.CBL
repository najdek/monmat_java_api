000100*
000200*    SLORDLIN.CBL
000300*
000400*    FILE-CONTROL SELECT FOR THE ORDER-LINE LEDGER.  APPEND
000500*    ONLY -- ONE OR MORE RECORDS WRITTEN PER ORDER POSTED BY
000600*    PL-CREATE-ORDER.CBL.
000700*
000800    SELECT ORDER-LINE-FILE ASSIGN TO ORDER-LINE
000900           ORGANIZATION IS SEQUENTIAL.
