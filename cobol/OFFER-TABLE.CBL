000100*
000200*    OFFER-TABLE.CBL
000300*
000400*    IN-MEMORY CATALOG TABLE -- LOADED ONCE AT THE TOP OF THE
000500*    RUN BY LOAD-OFFER-TABLE.CBL, SEARCHED BY
000600*    PL-LOOK-FOR-OFFER-RECORD.CBL.  ONLY THE DERIVED ATTRIBUTES
000700*    ARE KEPT -- THE 2000-BYTE DESCRIPTION TEXT ITSELF IS NOT
000800*    RETAINED, SINCE THE INTERNAL-ID MARKER IS ALREADY PULLED
000900*    OUT OF IT AT LOAD TIME BY PL-EXTRACT-PRODUCT-ATTRIBUTES.CBL.
001000*
001100*    OFFER-TABLE-COUNT STANDS ALONE -- IT IS NOT PART OF ANY
001200*    RECORD AND IS NEVER REDEFINED, SO IT IS CARRIED AS A
001300*    77-LEVEL ITEM RATHER THAN AN 01, THE SAME AS THE SHOP HAS
001400*    ALWAYS DONE FOR A PLAIN COUNTER.
001500*
001600 77  OFFER-TABLE-COUNT          PIC 9(5) COMP.
001700*
001800*    THE ROW LAYOUT BELOW IS A RECORD GROUP -- THE OCCURS
001900*    TABLE ITSELF -- SO IT STAYS AT THE 01 LEVEL.
002000*
002100 01  OFFER-TABLE.
002200     05  OFFER-TABLE-ROW OCCURS 0 TO 5000 TIMES
002300                 DEPENDING ON OFFER-TABLE-COUNT
002400                 INDEXED BY OFFER-IDX.
002500         10  OFR-OFFER-ID           PIC X(24).
002600         10  OFR-CATEGORY-ID        PIC X(20).
002700         10  OFR-INTERNAL-ID        PIC X(40).
002800         10  FILLER                    PIC X(08).
