000100*
000200*    LOAD-OFFER-TABLE.CBL
000300*
000400*    BUILDS OFFER-TABLE FROM THE OFFER-DETAILS EXTRACT AT
000500*    THE TOP OF THE RUN.  READ SEQUENTIALLY ONLY -- CATALOG
000600*    LOOKUP IS DONE AGAINST THIS IN-MEMORY TABLE, NOT ISAM,
000700*    EVER SINCE ISAM OPENS STARTED TIMING OUT ONCE THE CATALOG
000800*    PASSED 3000 OFFERS (SEE MARKETPLACE-ORDER-SYNC.COB CHANGE
000900*    LOG ENTRY 031).
001000*
001100*    NUMBERED 1000-1099 SO THIS RANGE NEVER COLLIDES WITH THE
001200*    OTHER SHARED PROCEDURE-DIVISION COPYBOOKS PASTED INTO
001300*    MARKETPLACE-ORDER-SYNC, OR WITH THAT PROGRAM'S OWN
001400*    0100-0900 PARAGRAPHS.
001500*
001600 1000-LOAD-OFFER-TABLE.
001700*
001800*    ONE PASS OVER OFFER-DETAILS-FILE, BUILDING ONE TABLE ROW
001900*    PER CATALOG RECORD.
002000*
002100     OPEN INPUT OFFER-DETAILS-FILE.
002200     MOVE "N" TO W-OFFER-EOF-SWITCH.
002300     MOVE 0   TO OFFER-TABLE-COUNT.
002400*
002500     PERFORM 1010-READ-OFFER-NEXT-RECORD THRU 1010-EXIT.
002600     PERFORM 1020-BUILD-OFFER-TABLE-ROW THRU 1020-EXIT
002700             UNTIL OFFER-EOF-REACHED.
002800*
002900     CLOSE OFFER-DETAILS-FILE.
003000 1000-EXIT.
003100     EXIT.
003200*_________________________________________________________________
003300*
003400 1010-READ-OFFER-NEXT-RECORD.
003500*
003600     READ OFFER-DETAILS-FILE
003700        AT END MOVE "Y" TO W-OFFER-EOF-SWITCH.
003800 1010-EXIT.
003900     EXIT.
004000*_________________________________________________________________
004100*
004200 1020-BUILD-OFFER-TABLE-ROW.
004300*
004400*    EXTRACT-PRODUCT-ATTRIBUTES PULLS THE CATEGORY-ID AND ANY
004500*    EMBEDDED INTERNAL-ID MARKER OUT OF THE OFFER BEFORE IT IS
004600*    ADDED TO THE TABLE.  A CATALOG PAST THE 5000-ROW LIMIT IS
004700*    LOGGED AND SKIPPED RATHER THAN ABENDING THE RUN.
004800*
004900     IF OFFER-TABLE-COUNT < 5000
005000        ADD 1 TO OFFER-TABLE-COUNT
005100        SET OFFER-IDX TO OFFER-TABLE-COUNT
005200        PERFORM 1200-EXTRACT-PRODUCT-ATTRIBUTES THRU 1200-EXIT
005300        MOVE OFFER-ID                TO OFR-OFFER-ID (OFFER-IDX)
005400        MOVE EXTRACTED-CATEGORY-ID TO OFR-CATEGORY-ID (OFFER-IDX)
005500        MOVE EXTRACTED-INTERNAL-ID TO OFR-INTERNAL-ID (OFFER-IDX)
005600     ELSE
005700        DISPLAY "*** OFFER TABLE FULL -- CATALOG ROW SKIPPED: " OFFER-ID.
005800*
005900     PERFORM 1010-READ-OFFER-NEXT-RECORD THRU 1010-EXIT.
006000 1020-EXIT.
006100     EXIT.
