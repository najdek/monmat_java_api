000100*
000200*    SLCHKOUT.CBL
000300*
000400*    FILE-CONTROL SELECT FOR THE MARKETPLACE CHECKOUT-FORM
000500*    EXTRACT.  ONE FORM PER LINE, VARIABLE LENGTH, DRIVEN BY
000600*    THE LINE-ITEM-COUNT FIELD ON EACH RECORD.  READ IN
000700*    SEQUENCE ONLY -- NO KEY.
000800*
000900    SELECT CHECKOUT-FORMS-FILE ASSIGN TO CHECKOUT-FORMS
001000           ORGANIZATION IS LINE SEQUENTIAL.
