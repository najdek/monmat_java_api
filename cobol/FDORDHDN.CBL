000100*
000200*    FDORDHDN.CBL
000300*
000400*    NEW-MASTER RECORD LAYOUT -- IDENTICAL FIELD-FOR-FIELD TO
000500*    FDORDHDR.CBL'S ORDER-HEADER-RECORD.  KEPT AS A SEPARATE
000600*    01-LEVEL UNDER ITS OWN RECORD NAME BECAUSE ORDER-AMENDMENT-
000700*    UPDATE HAS BOTH THE OLD MASTER AND THE NEW MASTER OPEN AT
000800*    ONCE -- THE OLD-MASTER/NEW-MASTER REWRITE TECHNIQUE NEEDS
000900*    TWO DISTINCT RECORD NAMES EVEN THOUGH THE LAYOUT IS THE
001000*    SAME ON BOTH SIDES.
001100*
001200    FD  ORDER-HEADER-NEW-FILE
001300        LABEL RECORDS ARE STANDARD.
001400    01  ORDER-HEADER-NEW-RECORD.
001500*
001600*        IDENTITY FIELDS -- SAME LAYOUT AS ORDER-HEADER-RECORD.
001700*
001800        05  ORDER-NEW-UUID                PIC X(36).
001900        05  ORDER-NEW-EXTERNAL-ID         PIC X(24).
002000        05  ORDER-NEW-CUSTOM-ID           PIC X(10).
002100        05  FILLER REDEFINES ORDER-NEW-CUSTOM-ID.
002200            10  ORDER-NEW-CUSTOM-ID-YYMM     PIC X(04).
002300            10  FILLER                       PIC X(01).
002400            10  ORDER-NEW-CUSTOM-ID-SEQ      PIC 9(05).
002500*
002600*        BUYER CONTACT FIELDS.
002700*
002800        05  ORDER-NEW-EMAIL               PIC X(60).
002900        05  ORDER-NEW-PHONE               PIC X(20).
003000        05  ORDER-NEW-BOUGHT-AT           PIC X(19).
003100*
003200*        LIFECYCLE STATUS AND MONEY FIELDS.
003300*
003400        05  ORDER-NEW-STATUS              PIC X(10).
003500        05  ORDER-NEW-TOTAL-PAID-AMT      PIC 9(9)V99.
003600        05  ORDER-NEW-PAID-CURRENCY       PIC X(03).
003700        05  ORDER-NEW-SHIP-COST-AMT       PIC 9(7)V99.
003800        05  ORDER-NEW-SHIP-COST-CURRENCY  PIC X(03).
003900*
004000*        SHIPPING ADDRESS AND CARRIER TRACKING.
004100*
004200        05  ORDER-NEW-SHIP-STREET        PIC X(60).
004300        05  ORDER-NEW-SHIP-CITY          PIC X(40).
004400        05  ORDER-NEW-TRACKING-NOS       PIC X(60).
004500*
004600*        FREE-TEXT NOTES/COMMENT.
004700*
004800        05  ORDER-NEW-NOTES              PIC X(200).
004900        05  ORDER-NEW-COMMENT            PIC X(200).
005000*
005100*        LIFECYCLE TIMESTAMPS.
005200*
005300        05  ORDER-NEW-ACCEPTED-AT        PIC X(19).
005400        05  ORDER-NEW-SHIPPED-AT         PIC X(19).
005500        05  ORDER-NEW-DELIVERED-AT       PIC X(19).
005600        05  ORDER-NEW-COMPLETED-AT       PIC X(19).
005700*
005800*        DELIVERY METHOD / PICKUP POINT.
005900*
006000        05  ORDER-NEW-DELIV-METHOD-ID    PIC X(20).
006100        05  ORDER-NEW-DELIV-METHOD-NAME  PIC X(40).
006200        05  ORDER-NEW-PICKUP-POINT-ID    PIC X(20).
006300*
006400*        PAD TO ROUND OUT THE RECORD, SAME AS THE OLD MASTER.
006500*
006600        05  FILLER                       PIC X(20).
