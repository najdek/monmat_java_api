000100*
000200*    LOAD-ORDER-HEADER-TABLE.CBL
000300*
000400*    BUILDS ORDER-TABLE FROM THE POSTED ORDER-HEADER LEDGER.
000500*    SHARED BY MARKETPLACE-ORDER-SYNC (DUPLICATE-CHECK AND THE
000600*    ORDER NUMBER GENERATOR'S PER-MONTH SCAN) AND BY
000700*    ORDER-AMENDMENT-UPDATE (LOOKUP BY ORDER-UUID, THEN REWRITE).
000800*
000900*    NUMBERED 1300-1399 IN BOTH PROGRAMS -- A RANGE NOT USED BY
001000*    EITHER PROGRAM'S OWN 0100-0900 PARAGRAPHS OR BY ANY OTHER
001100*    SHARED COPYBOOK, SINCE THIS ONE IS COPY'D INTO BOTH.
001200*
001300 1300-LOAD-ORDER-HEADER-TABLE.
001400*
001500     OPEN INPUT ORDER-HEADER-FILE.
001600     MOVE "N" TO W-ORDER-HDR-EOF-SWITCH.
001700     MOVE 0   TO ORDER-TABLE-COUNT.
001800*
001900     PERFORM 1310-READ-ORDER-HEADER-NEXT-RECORD THRU 1310-EXIT.
002000     PERFORM 1320-BUILD-ORDER-TABLE-ROW THRU 1320-EXIT
002100             UNTIL ORDER-HDR-EOF-REACHED.
002200*
002300     CLOSE ORDER-HEADER-FILE.
002400 1300-EXIT.
002500     EXIT.
002600*_________________________________________________________________
002700*
002800 1310-READ-ORDER-HEADER-NEXT-RECORD.
002900*
003000     READ ORDER-HEADER-FILE
003100        AT END MOVE "Y" TO W-ORDER-HDR-EOF-SWITCH.
003200 1310-EXIT.
003300     EXIT.
003400*_________________________________________________________________
003500*
003600 1320-BUILD-ORDER-TABLE-ROW.
003700*
003800*    A LEDGER PAST THE 6000-ROW WORKING LIMIT IS LOGGED AND
003900*    DROPPED RATHER THAN ABENDING THE RUN -- THE SWITCH BELOW
004000*    LATCHES SO A LATER PASS CAN TELL THE TABLE WAS TRUNCATED.
004100*
004200     IF ORDER-TABLE-COUNT < 6000
004300        ADD 1 TO ORDER-TABLE-COUNT
004400        SET ORDER-IDX TO ORDER-TABLE-COUNT
004500        MOVE ORDER-HEADER-RECORD
004600                          TO ORDER-TABLE-ROW (ORDER-IDX)
004700     ELSE
004800        MOVE "Y" TO W-ORDER-TABLE-FULL
004900        DISPLAY "*** ORDER TABLE FULL -- LEDGER ROW SKIPPED: "
005000                ORDER-EXTERNAL-ID.
005100*
005200     PERFORM 1310-READ-ORDER-HEADER-NEXT-RECORD THRU 1310-EXIT.
005300 1320-EXIT.
005400     EXIT.
