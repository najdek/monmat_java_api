000100*
000200*    FDCHKOUT.CBL
000300*
000400*    RECORD LAYOUT FOR ONE MARKETPLACE CHECKOUT FORM (A PAID
000500*    ORDER AWAITING FULFILLMENT).  ONE LINE-ITEM GROUP PER
000600*    PURCHASED OFFER, DRIVEN BY CHECKOUT-LINE-ITEM-COUNT.
000700*
000800    FD  CHECKOUT-FORMS-FILE
000900        LABEL RECORDS ARE OMITTED.
001000    01  CHECKOUT-FORM-RECORD.
001100*
001200*        CHECKOUT-FORM-ID IS THE MARKETPLACE'S OWN KEY FOR THIS
001300*        FORM -- THE DUPLICATE-CHECK KEY AGAINST ORDER-EXTERNAL-ID
001400*        ON THE LEDGER.
001500*
001600        05  CHECKOUT-FORM-ID          PIC X(24).
001700*
001800*        BUYER CONTACT FIELDS.
001900*
002000        05  CHECKOUT-BUYER-EMAIL      PIC X(60).
002100        05  CHECKOUT-BUYER-PHONE      PIC X(20).
002200*
002300*        CREATED-AT IS OPTIONAL ON THE EXTRACT -- IF BLANK, THE
002400*        ORDER INTAKE SERVICE DEFAULTS BOUGHT-AT TO THE RUN DATE
002500*        INSTEAD.
002600*
002700        05  CHECKOUT-CREATED-AT       PIC X(19).
002800*
002900*        SHIP-COST-AMT HAS NO CURRENCY FIELD OF ITS OWN ON THE
003000*        EXTRACT -- THE ORDER INTAKE SERVICE STAMPS THE FIRST
003100*        LINE ITEM'S CURRENCY ONTO IT WHEN THE ORDER IS POSTED.
003200*
003300        05  CHECKOUT-SHIP-COST-AMT    PIC 9(7)V99.
003400        05  CHECKOUT-SHIP-STREET      PIC X(60).
003500        05  CHECKOUT-SHIP-CITY        PIC X(40).
003600*
003700*        LINE-ITEM-COUNT DRIVES THE OCCURS DEPENDING ON CLAUSE
003800*        BELOW.  1 TO 50 LINES PER FORM COVERS EVERY CHECKOUT
003900*        THIS MARKETPLACE HAS EVER SENT.
004000*
004100        05  CHECKOUT-LINE-ITEM-COUNT  PIC 9(03).
004200        05  FILLER                    PIC X(05).
004300        05  CHECKOUT-LINE-ITEM OCCURS 1 TO 50 TIMES
004400                DEPENDING ON CHECKOUT-LINE-ITEM-COUNT
004500                INDEXED BY CHECKOUT-LINE-ITEM-IDX.
004600*
004700*            ONE GROUP PER PURCHASED OFFER.  OFFER-ID IS THE
004800*            CATALOG LOOKUP KEY -- SEE PL-LOOK-FOR-OFFER-RECORD.CBL.
004900*
005000            10  LINE-ITEM-OFFER-ID    PIC X(24).
005100            10  LINE-ITEM-OFFER-NAME  PIC X(80).
005200            10  LINE-ITEM-QUANTITY    PIC 9(05).
005300            10  LINE-ITEM-UNIT-PRICE  PIC 9(7)V99.
005400            10  LINE-ITEM-CURRENCY    PIC X(03).
005500            10  FILLER                PIC X(04).
