000100*
000200*    SLORDHDR.CBL
000300*
000400*    FILE-CONTROL SELECT FOR THE POSTED ORDER-HEADER LEDGER
000500*    (OLD MASTER / CURRENT LEDGER).  OPENED INPUT AT THE TOP OF
000600*    A RUN TO LOAD ORDER-TABLE, THEN RE-OPENED EXTEND BY
000700*    MARKETPLACE-ORDER-SYNC TO APPEND NEWLY POSTED ORDERS.
000800*    ORDER-AMENDMENT-UPDATE OPENS IT INPUT ONLY AND WRITES THE
000900*    MERGED LEDGER OUT THROUGH SLORDHDN.CBL.
001000*
001100    SELECT ORDER-HEADER-FILE ASSIGN TO ORDER-HEADER
001200           ORGANIZATION IS SEQUENTIAL.
