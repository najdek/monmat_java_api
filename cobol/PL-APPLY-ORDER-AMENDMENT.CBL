000100*
000200*    PL-APPLY-ORDER-AMENDMENT.CBL
000300*
000400*    THE ORDER AMENDMENT SERVICE'S FIELD-MERGE RULE.  CALLER
000500*    HAS ALREADY FOUND THE MATCHING ROW IN ORDER-TABLE AND
000600*    SET ORDER-IDX TO IT.  EACH AMENDMENT FIELD OVERWRITES
000700*    THE LEDGER ROW ONLY WHEN IT ARRIVES NON-BLANK -- A BLANK
000800*    FIELD ON THE AMENDMENT RECORD MEANS "LEAVE IT ALONE", NOT
000900*    "CLEAR IT OUT".  MARKETPLACE SENDS US WHATEVER CHANGED ON
001000*    THEIR SIDE AND NOTHING MORE, SO A SPARSE RECORD IS NORMAL,
001100*    NOT AN ERROR CONDITION.
001200*
001300*    NUMBERED 2000-2099.
001400*
001500 2000-APPLY-ORDER-AMENDMENT.
001600*
001700*    SHIPPING/TRACKING FIELDS FIRST.
001800*
001900     IF AMEND-TRACKING-NOS NOT EQUAL SPACES
002000        MOVE AMEND-TRACKING-NOS
002100                     TO ORD-TRACKING-NOS (ORDER-IDX).
002200*
002300     IF AMEND-STATUS NOT EQUAL SPACES
002400        MOVE AMEND-STATUS
002500                     TO ORD-STATUS (ORDER-IDX).
002600*
002700     IF AMEND-NOTES NOT EQUAL SPACES
002800        MOVE AMEND-NOTES
002900                     TO ORD-NOTES (ORDER-IDX).
003000*
003100     IF AMEND-COMMENT NOT EQUAL SPACES
003200        MOVE AMEND-COMMENT
003300                     TO ORD-COMMENT (ORDER-IDX).
003400*
003500*    LIFECYCLE TIMESTAMPS -- EACH ONE STAMPED INDEPENDENTLY OF
003600*    THE OTHERS, SINCE AN AMENDMENT CAN CARRY JUST ONE OF THEM.
003700*
003800     IF AMEND-ACCEPTED-AT NOT EQUAL SPACES
003900        MOVE AMEND-ACCEPTED-AT
004000                     TO ORD-ACCEPTED-AT (ORDER-IDX).
004100*
004200     IF AMEND-COMPLETED-AT NOT EQUAL SPACES
004300        MOVE AMEND-COMPLETED-AT
004400                     TO ORD-COMPLETED-AT (ORDER-IDX).
004500*
004600     IF AMEND-SHIPPED-AT NOT EQUAL SPACES
004700        MOVE AMEND-SHIPPED-AT
004800                     TO ORD-SHIPPED-AT (ORDER-IDX).
004900*
005000     IF AMEND-DELIVERED-AT NOT EQUAL SPACES
005100        MOVE AMEND-DELIVERED-AT
005200                     TO ORD-DELIVERED-AT (ORDER-IDX).
005300*
005400*    DELIVERY METHOD / PICKUP POINT FIELDS LAST.
005500*
005600     IF AMEND-DELIV-METHOD-ID NOT EQUAL SPACES
005700        MOVE AMEND-DELIV-METHOD-ID
005800                     TO ORD-DELIV-METHOD-ID (ORDER-IDX).
005900*
006000     IF AMEND-DELIV-METHOD-NAME NOT EQUAL SPACES
006100        MOVE AMEND-DELIV-METHOD-NAME
006200                     TO ORD-DELIV-METHOD-NAME (ORDER-IDX).
006300*
006400     IF AMEND-PICKUP-POINT-ID NOT EQUAL SPACES
006500        MOVE AMEND-PICKUP-POINT-ID
006600                     TO ORD-PICKUP-POINT-ID (ORDER-IDX).
006700 2000-EXIT.
006800     EXIT.
