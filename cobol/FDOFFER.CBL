000100*
000200*    FDOFFER.CBL
000300*
000400*    RECORD LAYOUT FOR ONE CATALOG OFFER.  DESCRIPTION-TEXT MAY
000500*    CARRY AN INTERNAL PRODUCT ID MARKER OF THE FORM
000600*    "<P>// text </P>" -- SEE PL-EXTRACT-PRODUCT-ATTRIBUTES.CBL.
000700*
000800    FD  OFFER-DETAILS-FILE
000900        LABEL RECORDS ARE STANDARD.
001000    01  OFFER-DETAILS-RECORD.
001100        05  OFFER-ID                  PIC X(24).
001200        05  OFFER-CATEGORY-ID         PIC X(20).
001300        05  OFFER-DESCRIPTION-TEXT    PIC X(2000).
001400        05  FILLER                    PIC X(10).
