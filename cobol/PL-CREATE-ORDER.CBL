000100*
000200*    PL-CREATE-ORDER.CBL
000300*
000400*    THE ORDER INTAKE SERVICE.  CALLED BY
000500*    0300-PROCESS-ONE-CHECKOUT-FORM ONCE THE LINE ITEMS HAVE
000600*    BEEN ENRICHED (LINE-ENRICHMENT) AND THE DRIVER'S OWN
000700*    EARLY-EXIT DUPLICATE CHECK HAS ALREADY LET THE FORM THROUGH.
000800*    THIS PARAGRAPH RE-CHECKS THE DUPLICATE CONDITION ITSELF
000900*    ANYWAY -- IT IS THE AUTHORITATIVE GUARD AND DOES NOT TRUST
001000*    A CALLER TO HAVE DONE IT RIGHT, EVEN ONE THAT JUST DID.
001100*
001200*    CHECKOUT-FORMS NEVER CARRY AN EXPLICIT HEADER TOTAL, SO
001300*    W-CALLER-SUPPLIED-TOTAL-SWITCH IS ALWAYS "N" FROM THIS
001400*    DRIVER -- THE OVERRIDE PATH BELOW IS KEPT BECAUSE THE
001500*    SERVICE CONTRACT CALLS FOR IT, NOT BECAUSE THIS RUN USES IT.
001600*
001700*    NUMBERED 1500-1699 -- THE WIDEST BAND OF THE SHARED
001800*    COPYBOOKS, SINCE THIS IS THE BUSIEST ONE.
001900*
002000 1500-CREATE-ORDER.
002100*
002200     PERFORM 1510-CHECK-DUPLICATE-ORDER THRU 1510-EXIT.
002300*
002400     IF ORDER-IS-DUPLICATE
002500        MOVE "Y" TO W-INTAKE-REJECTED-SWITCH
002600     ELSE
002700        MOVE "N" TO W-INTAKE-REJECTED-SWITCH
002800        PERFORM 1520-ASSIGN-ORDER-IDENTITY THRU 1520-EXIT
002900        PERFORM 1550-DEFAULT-ORDER-FIELDS THRU 1550-EXIT
003000        PERFORM 1560-COMPUTE-ORDER-LINE-TOTALS THRU 1560-EXIT
003100        PERFORM 1580-FINALIZE-ORDER-TOTAL THRU 1580-EXIT
003200        PERFORM 1590-POST-ORDER THRU 1590-EXIT.
003300 1500-EXIT.
003400     EXIT.
003500*_________________________________________________________________
003600*
003700 1510-CHECK-DUPLICATE-ORDER.
003800*
003900*    A SEARCH AGAINST THE IN-MEMORY LEDGER TABLE BY THE
004000*    MARKETPLACE'S OWN EXTERNAL-ID -- THE SAME KEY THE DRIVER'S
004100*    OWN EARLY-EXIT CHECK JUST USED.  A FORM WITH NO EXTERNAL-ID
004200*    AT ALL IS TREATED AS NEVER DUPLICATE, SINCE THERE IS NO KEY
004300*    TO MATCH ON.
004400*
004500     MOVE "N" TO W-DUPLICATE-SWITCH.
004600*
004700     IF CHECKOUT-FORM-ID NOT EQUAL SPACES
004800        SET ORDER-IDX TO 1
004900        SEARCH ORDER-TABLE-ROW
005000           AT END
005100              GO TO 1510-EXIT
005200           WHEN ORD-EXTERNAL-ID (ORDER-IDX) = CHECKOUT-FORM-ID
005300              MOVE "Y" TO W-DUPLICATE-SWITCH.
005400 1510-EXIT.
005500     EXIT.
005600*_________________________________________________________________
005700*
005800 1520-ASSIGN-ORDER-IDENTITY.
005900*
006000*    BUILDS THE NEW ORDER'S UUID, DEFAULTS BOUGHT-AT WHEN THE
006100*    CHECKOUT FORM DID NOT SUPPLY ONE, THEN DERIVES THE YYMM
006200*    SCOPE FOR THE ORDER NUMBER GENERATOR FROM BOUGHT-AT'S
006300*    YY AND MM POSITIONS.
006400*
006500     PERFORM 1530-BUILD-NEW-ORDER-UUID THRU 1530-EXIT.
006600*
006700     IF CHECKOUT-CREATED-AT NOT EQUAL SPACES
006800        MOVE CHECKOUT-CREATED-AT TO NEW-BOUGHT-AT
006900     ELSE
007000        PERFORM 1540-DEFAULT-BOUGHT-AT-TO-RUN-DATE THRU 1540-EXIT.
007100*
007200     MOVE NEW-BOUGHT-AT (3:2) TO NEW-ORDER-YYMM (1:2).
007300     MOVE NEW-BOUGHT-AT (6:2) TO NEW-ORDER-YYMM (3:2).
007400*
007500     PERFORM 1400-GENERATE-CUSTOM-ORDER-ID THRU 1400-EXIT.
007600 1520-EXIT.
007700     EXIT.
007800*_________________________________________________________________
007900*
008000 1530-BUILD-NEW-ORDER-UUID.
008100*
008200*    A PSEUDO-UUID, NOT A TRUE RFC-4122 ONE -- RUN DATE, RUN
008300*    TIME, AND A PER-RUN SEQUENCE COUNTER, WHICH IS ENOUGH TO
008400*    KEEP TWO ORDERS POSTED IN THE SAME RUN FROM EVER COLLIDING.
008500*
008600     ADD 1 TO UUID-RUN-SEQ.
008700     MOVE UUID-RUN-SEQ TO UUID-SEQ-EDITED.
008800     ACCEPT RUN-DATE-6 FROM DATE.
008900     ACCEPT RUN-TIME-8 FROM TIME.
009000*
009100     MOVE SPACES TO NEW-ORDER-UUID.
009200     STRING "RUN"           DELIMITED BY SIZE
009300            RUN-DATE-6   DELIMITED BY SIZE
009400            "-"             DELIMITED BY SIZE
009500            RUN-TIME-8   DELIMITED BY SIZE
009600            "-"             DELIMITED BY SIZE
009700            UUID-SEQ-EDITED DELIMITED BY SIZE
009800        INTO NEW-ORDER-UUID.
009900 1530-EXIT.
010000     EXIT.
010100*_________________________________________________________________
010200*
010300 1540-DEFAULT-BOUGHT-AT-TO-RUN-DATE.
010400*
010500*    THIS SHOP'S DATE ROUTINES HAVE ALWAYS RUN WITH A 2-DIGIT
010600*    YEAR OUT OF ACCEPT FROM DATE; THE "20" PREFIX BELOW IS THE
010700*    SAME Y2K-ERA WINDOWING FIX APPLIED ACROSS THE REST OF THIS
010800*    SYSTEM -- REVISIT IF THIS PROGRAM IS STILL RUNNING PAST 2099.
010900*
011000     ACCEPT RUN-DATE-6 FROM DATE.
011100     ACCEPT RUN-TIME-8 FROM TIME.
011200*
011300     MOVE SPACES TO NEW-BOUGHT-AT.
011400     STRING "20"              DELIMITED BY SIZE
011500            RUN-DATE-YY    DELIMITED BY SIZE
011600            "-"               DELIMITED BY SIZE
011700            RUN-DATE-MM    DELIMITED BY SIZE
011800            "-"               DELIMITED BY SIZE
011900            RUN-DATE-DD    DELIMITED BY SIZE
012000            "-"               DELIMITED BY SIZE
012100            RUN-TIME-HH    DELIMITED BY SIZE
012200            "."               DELIMITED BY SIZE
012300            RUN-TIME-MIN   DELIMITED BY SIZE
012400            "."               DELIMITED BY SIZE
012500            RUN-TIME-SEC   DELIMITED BY SIZE
012600        INTO NEW-BOUGHT-AT.
012700 1540-EXIT.
012800     EXIT.
012900*_________________________________________________________________
013000*
013100 1550-DEFAULT-ORDER-FIELDS.
013200*
013300*    EVERY NEWLY POSTED ORDER STARTS LIFE IN "NEW" STATUS; THE
013400*    AMENDMENT FEED IS WHAT EVER MOVES IT ALONG FROM THERE.
013500*
013600     MOVE "NEW" TO NEW-ORDER-STATUS.
013700 1550-EXIT.
013800     EXIT.
013900*_________________________________________________________________
014000*
014100 1560-COMPUTE-ORDER-LINE-TOTALS.
014200*
014300*    SUMS EACH LINE'S EXTENDED PRICE (UNIT PRICE TIMES QUANTITY)
014400*    INTO THE ORDER'S LINE TOTAL -- USED BELOW AS THE FALLBACK
014500*    WHEN THE CALLER HAS NOT SUPPLIED ITS OWN HEADER TOTAL.
014600*
014700     MOVE 0 TO LINE-TOTAL-AMT.
014800*
014900     PERFORM 1570-COMPUTE-ONE-LINE-EXTENDED-PRICE THRU 1570-EXIT
015000             VARYING LI-IDX FROM 1 BY 1
015100             UNTIL LI-IDX > CHECKOUT-LINE-ITEM-COUNT.
015200 1560-EXIT.
015300     EXIT.
015400*_________________________________________________________________
015500*
015600 1570-COMPUTE-ONE-LINE-EXTENDED-PRICE.
015700*
015800     COMPUTE LINE-EXTENDED-PRICE =
015900             LINE-ITEM-UNIT-PRICE (LI-IDX)
016000                           * LINE-ITEM-QUANTITY (LI-IDX).
016100*
016200     ADD LINE-EXTENDED-PRICE TO LINE-TOTAL-AMT.
016300 1570-EXIT.
016400     EXIT.
016500*_________________________________________________________________
016600*
016700 1580-FINALIZE-ORDER-TOTAL.
016800*
016900*    MOST CALLERS OF THIS SERVICE LET THE LINE ITEMS' OWN TOTAL
017000*    STAND; THE CALLER-SUPPLIED OVERRIDE EXISTS FOR A SOURCE
017100*    FEED THAT CARRIES ITS OWN HEADER TOTAL, WHICH CHECKOUT-FORM
017200*    NEVER DOES.
017300*
017400     IF CALLER-SUPPLIED-TOTAL
017500        MOVE CALLER-SUPPLIED-TOTAL-AMT TO NEW-TOTAL-PAID-AMT
017600     ELSE
017700        MOVE LINE-TOTAL-AMT TO NEW-TOTAL-PAID-AMT.
017800 1580-EXIT.
017900     EXIT.
018000*_________________________________________________________________
018100*
018200 1590-POST-ORDER.
018300*
018400*    WRITES ORDER-HEADER-RECORD, ADDS THE NEW ROW TO THE
018500*    IN-MEMORY LEDGER TABLE SO A LATER FORM IN THIS SAME RUN
018600*    CAN DUPLICATE-CHECK AGAINST IT, THEN WRITES THE ORDER LINES.
018700*
018800*    THE LINE ITEMS CARRY THEIR OWN CURRENCY AND THIS PROGRAM
018900*    DOES NOT CONVERT OR RECONCILE ACROSS LINES -- THE HEADER'S
019000*    PAID/SHIP-COST CURRENCY IS JUST THE FIRST LINE'S CURRENCY,
019100*    SINCE THAT IS ALL A SINGLE-CURRENCY CHECKOUT FORM EVER
019200*    CARRIES IN PRACTICE.
019300*
019400     MOVE SPACES TO ORDER-HEADER-RECORD.
019500     MOVE NEW-ORDER-UUID        TO ORDER-UUID.
019600     MOVE CHECKOUT-FORM-ID         TO ORDER-EXTERNAL-ID.
019700     MOVE NEW-CUSTOM-ORDER-ID   TO ORDER-CUSTOM-ID.
019800     MOVE CHECKOUT-BUYER-EMAIL     TO ORDER-EMAIL.
019900     MOVE CHECKOUT-BUYER-PHONE     TO ORDER-PHONE.
020000     MOVE NEW-BOUGHT-AT         TO ORDER-BOUGHT-AT.
020100     MOVE NEW-ORDER-STATUS      TO ORDER-STATUS.
020200     MOVE NEW-TOTAL-PAID-AMT    TO ORDER-TOTAL-PAID-AMT.
020300     MOVE LINE-ITEM-CURRENCY (1)   TO ORDER-PAID-CURRENCY.
020400     MOVE CHECKOUT-SHIP-COST-AMT   TO ORDER-SHIP-COST-AMT.
020500     MOVE LINE-ITEM-CURRENCY (1)   TO ORDER-SHIP-COST-CURRENCY.
020600     MOVE CHECKOUT-SHIP-STREET     TO ORDER-SHIP-STREET.
020700     MOVE CHECKOUT-SHIP-CITY       TO ORDER-SHIP-CITY.
020800*
020900     WRITE ORDER-HEADER-RECORD.
021000*
021100     IF ORDER-TABLE-COUNT < 6000
021200        ADD 1 TO ORDER-TABLE-COUNT
021300        SET ORDER-IDX TO ORDER-TABLE-COUNT
021400        MOVE ORDER-HEADER-RECORD TO ORDER-TABLE-ROW (ORDER-IDX).
021500*
021600     PERFORM 1595-WRITE-ORDER-LINES THRU 1595-EXIT.
021700 1590-EXIT.
021800     EXIT.
021900*_________________________________________________________________
022000*
022100 1595-WRITE-ORDER-LINES.
022200*
022300     PERFORM 1598-WRITE-ONE-ORDER-LINE THRU 1598-EXIT
022400             VARYING LI-IDX FROM 1 BY 1
022500             UNTIL LI-IDX > CHECKOUT-LINE-ITEM-COUNT.
022600 1595-EXIT.
022700     EXIT.
022800*_________________________________________________________________
022900*
023000 1598-WRITE-ONE-ORDER-LINE.
023100*
023200*    ONE ORDER-LINE ROW PER CHECKOUT LINE ITEM, CARRYING FORWARD
023300*    THE CATALOG ATTRIBUTES 0410-ENRICH-ONE-ORDER-LINE-ITEM
023400*    LOOKED UP EARLIER IN THE RUN.
023500*
023600     MOVE SPACES TO ORDER-LINE-RECORD.
023700     MOVE CHECKOUT-FORM-ID                  TO LINE-EXTERNAL-ID.
023800     MOVE LINE-ITEM-OFFER-ID (LI-IDX)     TO LINE-OFFER-ID.
023900     MOVE LINE-ITEM-OFFER-NAME (LI-IDX)   TO LINE-ITEM-NAME.
024000     MOVE LINE-ITEM-QUANTITY (LI-IDX)     TO LINE-QUANTITY.
024100     MOVE LINE-ITEM-UNIT-PRICE (LI-IDX)   TO LINE-UNIT-PRICE.
024200     MOVE LINE-ITEM-CURRENCY (LI-IDX)     TO LINE-CURRENCY.
024300     MOVE ENR-CATEGORY-ID (LI-IDX)     TO LINE-CATEGORY-ID.
024400     MOVE ENR-INTERNAL-ID (LI-IDX)     TO LINE-INTERNAL-ID.
024500*
024600     WRITE ORDER-LINE-RECORD.
024700 1598-EXIT.
024800     EXIT.
