000100*
000200*    ORDER-TABLE.CBL
000300*
000400*    IN-MEMORY TABLE OF POSTED ORDER-HEADER ROWS.  LOADED ONCE
000500*    AT THE TOP OF A RUN BY LOAD-ORDER-HEADER-TABLE.CBL; USED BY
000600*    PL-CREATE-ORDER.CBL (DUPLICATE-CHECK), BY
000700*    PL-GENERATE-CUSTOM-ORDER-ID.CBL (HIGHEST SEQUENCE NUMBER
000800*    FOR THE YYMM SCOPE) AND, IN ORDER-AMENDMENT-UPDATE, BY
000900*    PL-APPLY-ORDER-AMENDMENT.CBL (LOOKUP BY ORDER-UUID) AND
001000*    PL-REWRITE-ORDER-HEADER-TABLE.CBL (FULL REWRITE).
001100*
001200*    6000 ROWS IS A WORKING LIMIT, NOT A HARD LIMIT FROM THE
001300*    BUSINESS -- IF THE POSTED LEDGER EVER GROWS PAST IT THIS
001400*    COPYBOOK IS THE PLACE TO RAISE IT, THE SAME AS WAS DONE
001500*    TWICE ALREADY (SEE MARKETPLACE-ORDER-SYNC.COB CHANGE LOG
001600*    ENTRIES 061 AND 074).
001700*
001800*    ORDER-TABLE-COUNT IS A PLAIN STANDALONE COUNTER, NOT
001900*    PART OF ANY RECORD AND NEVER REDEFINED -- CARRIED AT THE
002000*    77 LEVEL FOR THAT REASON, THE SAME AS THE REST OF THE
002100*    SHOP'S SIMPLE WORKING COUNTERS.
002200*
002300 77  ORDER-TABLE-COUNT          PIC 9(5) COMP.
002400*
002500*    THE TABLE ITSELF IS A RECORD GROUP (THE OCCURS ROWS BELOW),
002600*    SO IT STAYS AT THE 01 LEVEL ALONG WITH EVERY OTHER GROUP
002700*    IN THIS COPYBOOK.
002800*
002900 01  ORDER-TABLE.
003000     05  ORDER-TABLE-ROW OCCURS 0 TO 6000 TIMES
003100                 DEPENDING ON ORDER-TABLE-COUNT
003200                 INDEXED BY ORDER-IDX.
003300         10  ORD-UUID                PIC X(36).
003400         10  ORD-EXTERNAL-ID         PIC X(24).
003500         10  ORD-CUSTOM-ID           PIC X(10).
003600*
003700*        THE CUSTOM ORDER NUMBER IS KEPT AS PLAIN TEXT
003800*        (YYMM/NNNNN), BUT THE ORDER NUMBER GENERATOR NEEDS THE
003900*        YYMM AND SEQUENCE PORTIONS SEPARATELY WHEN IT SCANS
004000*        FOR THE HIGHEST SEQUENCE ALREADY ASSIGNED THIS MONTH.
004100*        REDEFINED HERE RATHER THAN RE-PARSED EVERY TIME IT IS
004200*        NEEDED.
004300*
004400         10  FILLER REDEFINES ORD-CUSTOM-ID.
004500             15  ORD-CUSTOM-ID-YYMM     PIC X(04).
004600             15  FILLER                    PIC X(01).
004700             15  ORD-CUSTOM-ID-SEQ      PIC 9(05).
004800         10  ORD-EMAIL               PIC X(60).
004900         10  ORD-PHONE               PIC X(20).
005000         10  ORD-BOUGHT-AT           PIC X(19).
005100         10  ORD-STATUS              PIC X(10).
005200         10  ORD-TOTAL-PAID-AMT      PIC 9(9)V99.
005300         10  ORD-PAID-CURRENCY       PIC X(03).
005400         10  ORD-SHIP-COST-AMT       PIC 9(7)V99.
005500         10  ORD-SHIP-COST-CURRENCY  PIC X(03).
005600         10  ORD-SHIP-STREET        PIC X(60).
005700         10  ORD-SHIP-CITY          PIC X(40).
005800         10  ORD-TRACKING-NOS       PIC X(60).
005900         10  ORD-NOTES              PIC X(200).
006000         10  ORD-COMMENT            PIC X(200).
006100         10  ORD-ACCEPTED-AT        PIC X(19).
006200         10  ORD-SHIPPED-AT         PIC X(19).
006300         10  ORD-DELIVERED-AT       PIC X(19).
006400         10  ORD-COMPLETED-AT       PIC X(19).
006500         10  ORD-DELIV-METHOD-ID    PIC X(20).
006600         10  ORD-DELIV-METHOD-NAME  PIC X(40).
006700         10  ORD-PICKUP-POINT-ID    PIC X(20).
006800         10  FILLER                    PIC X(20).
006900*
007000*    W-ORDER-TABLE-FULL IS ANOTHER STANDALONE SWITCH, SO IT
007100*    ALSO MOVES TO THE 77 LEVEL -- THE CONDITION-NAME UNDER IT
007200*    IS UNCHANGED BY THE LEVEL.
007300*
007400 77  W-ORDER-TABLE-FULL            PIC X.
007500     88  ORDER-TABLE-FULL          VALUE "Y".
