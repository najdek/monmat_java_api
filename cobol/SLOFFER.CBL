000100*
000200*    SLOFFER.CBL
000300*
000400*    FILE-CONTROL SELECT FOR THE CATALOG OFFER-DETAILS EXTRACT.
000500*    READ SEQUENTIALLY ONCE AT THE TOP OF THE RUN TO BUILD THE
000600*    IN-MEMORY OFFER TABLE -- NO ISAM ACCESS AGAINST THIS FILE.
000700*
000800    SELECT OFFER-DETAILS-FILE ASSIGN TO OFFER-DETAILS
000900           ORGANIZATION IS SEQUENTIAL.
