000100*
000200*    PL-LOOK-FOR-OFFER-RECORD.CBL
000300*
000400*    SERIAL SEARCH OF OFFER-TABLE FOR LOOKUP-OFFER-ID.
000500*    CALLER SETS LOOKUP-OFFER-ID BEFORE PERFORMING THIS
000600*    PARAGRAPH.  IF THE OFFER IS NOT ON THE CATALOG TABLE THE
000700*    CALLER'S LINE ITEM IS LEFT WITH BLANK CATEGORY/INTERNAL-ID
000800*    -- THIS IS NOT AN ERROR CONDITION.
000900*
001000*    NUMBERED 1100-1199.
001100*
001200 1100-LOOK-FOR-OFFER-RECORD.
001300*
001400     MOVE "N" TO W-FOUND-OFFER-SWITCH.
001500     SET OFFER-IDX TO 1.
001600*
001700*    AT END OF TABLE WITHOUT A MATCH, FALL STRAIGHT THROUGH TO
001800*    THE EXIT WITH THE SWITCH STILL "N" -- NO FURTHER WORK TO
001900*    DO HERE.
002000*
002100     SEARCH OFFER-TABLE-ROW
002200        AT END
002300           GO TO 1100-EXIT
002400        WHEN OFR-OFFER-ID (OFFER-IDX) = LOOKUP-OFFER-ID
002500           MOVE "Y" TO W-FOUND-OFFER-SWITCH.
002600 1100-EXIT.
002700     EXIT.
