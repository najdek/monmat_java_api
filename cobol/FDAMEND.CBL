000100*
000200*    FDAMEND.CBL
000300*
000400*    RECORD LAYOUT FOR ONE REQUESTED ORDER AMENDMENT.  ONLY
000500*    NON-BLANK FIELDS ARE APPLIED -- SEE
000600*    PL-APPLY-ORDER-AMENDMENT.CBL FOR THE MERGE RULE.
000700*
000800    FD  ORDER-AMENDMENTS-FILE
000900        LABEL RECORDS ARE OMITTED.
001000    01  ORDER-AMENDMENT-RECORD.
001100*
001200*        AMEND-ORDER-UUID IS THE LOOKUP KEY AGAINST THE LEDGER
001300*        TABLE'S ORD-UUID -- NOT THE MARKETPLACE'S OWN
001400*        EXTERNAL-ID, SINCE BY THE TIME AN AMENDMENT COMES IN THE
001500*        ORDER ALREADY HAS ITS OWN SURROGATE UUID ASSIGNED.
001600*
001700        05  AMEND-ORDER-UUID          PIC X(36).
001800*
001900*        SHIPPING/TRACKING AND STATUS FIELDS -- BLANK MEANS NO
002000*        CHANGE, NOT "CLEAR IT OUT".
002100*
002200        05  AMEND-TRACKING-NOS        PIC X(60).
002300        05  AMEND-STATUS              PIC X(10).
002400*
002500*        FREE-TEXT NOTES/COMMENT, SAME BLANK-MEANS-NO-CHANGE RULE.
002600*
002700        05  AMEND-NOTES               PIC X(200).
002800        05  AMEND-COMMENT             PIC X(200).
002900*
003000*        LIFECYCLE TIMESTAMPS -- AN AMENDMENT TYPICALLY CARRIES
003100*        JUST ONE OF THESE NON-BLANK, WHICHEVER STAGE THE ORDER
003200*        JUST REACHED.
003300*
003400        05  AMEND-ACCEPTED-AT         PIC X(19).
003500        05  AMEND-COMPLETED-AT        PIC X(19).
003600        05  AMEND-SHIPPED-AT          PIC X(19).
003700        05  AMEND-DELIVERED-AT        PIC X(19).
003800*
003900*        DELIVERY METHOD / PICKUP POINT, REPORTED LATE IF THE
004000*        BUYER CHANGES FULFILLMENT METHOD AFTER CHECKOUT.
004100*
004200        05  AMEND-DELIV-METHOD-ID     PIC X(20).
004300        05  AMEND-DELIV-METHOD-NAME   PIC X(40).
004400        05  AMEND-PICKUP-POINT-ID     PIC X(20).
004500*
004600*        PAD TO ROUND OUT THE RECORD.
004700*
004800        05  FILLER                    PIC X(10).
