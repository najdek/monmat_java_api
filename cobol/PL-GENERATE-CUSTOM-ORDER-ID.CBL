000100*
000200*    PL-GENERATE-CUSTOM-ORDER-ID.CBL
000300*
000400*    THE ORDER NUMBER GENERATOR.  CALLER SETS NEW-ORDER-YYMM
000500*    (FROM THE ORDER'S BOUGHT-AT) BEFORE PERFORMING THIS
000600*    PARAGRAPH.  SCANS ORDER-TABLE FOR THE HIGHEST
000700*    CUSTOM-ID SEQUENCE NUMBER ALREADY ASSIGNED WITHIN THAT
000800*    YYMM AND RETURNS THE NEXT ONE IN NEW-CUSTOM-ORDER-ID,
000900*    FORM YYMM/NNNNN.  FIRST ORDER OF THE MONTH STARTS AT 00001.
001000*    THIS IS A PLAIN INTEGER COUNTER -- NO ROUNDING INVOLVED.
001100*
001200*    NUMBERED 1400-1499.
001300*
001400 1400-GENERATE-CUSTOM-ORDER-ID.
001500*
001600     MOVE 0 TO HIGHEST-SEQ-FOUND.
001700*
001800     IF ORDER-TABLE-COUNT > 0
001900        PERFORM 1410-SCAN-ORDER-TABLE-FOR-MAX-SEQ THRU 1410-EXIT
002000                VARYING ORDER-IDX FROM 1 BY 1
002100                UNTIL ORDER-IDX > ORDER-TABLE-COUNT.
002200*
002300     ADD 1 TO HIGHEST-SEQ-FOUND GIVING NEW-ORDER-SEQ.
002400*
002500     STRING NEW-ORDER-YYMM DELIMITED BY SIZE
002600            "/"               DELIMITED BY SIZE
002700            NEW-ORDER-SEQ  DELIMITED BY SIZE
002800        INTO NEW-CUSTOM-ORDER-ID.
002900 1400-EXIT.
003000     EXIT.
003100*_________________________________________________________________
003200*
003300 1410-SCAN-ORDER-TABLE-FOR-MAX-SEQ.
003400*
003500*    ONLY ROWS WHOSE CUSTOM-ID FALLS IN THE SAME YYMM AS THE
003600*    NEW ORDER COUNT TOWARD THE HIGH-WATER MARK -- A PRIOR
003700*    MONTH'S SEQUENCE NUMBERS ARE IRRELEVANT HERE.
003800*
003900     IF ORD-CUSTOM-ID-YYMM (ORDER-IDX) = NEW-ORDER-YYMM
004000        IF ORD-CUSTOM-ID-SEQ (ORDER-IDX) > HIGHEST-SEQ-FOUND
004100           MOVE ORD-CUSTOM-ID-SEQ (ORDER-IDX)
004200                                TO HIGHEST-SEQ-FOUND.
004300 1410-EXIT.
004400     EXIT.
