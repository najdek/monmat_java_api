000100*
000200*    FDORDHDR.CBL
000300*
000400*    RECORD LAYOUT FOR ONE POSTED ORDER -- THE ORDER-HEADER
000500*    LEDGER.  ORDER-EXTERNAL-ID IS THE MARKETPLACE CHECKOUT
000600*    FORM ID (DUPLICATE-CHECK KEY); ORDER-UUID IS OUR OWN
000700*    SURROGATE ID (AMENDMENT-LOOKUP KEY); ORDER-CUSTOM-ID IS
000800*    THE YYMM/NNNNN SEQUENTIAL ORDER NUMBER.
000900*
001000    FD  ORDER-HEADER-FILE
001100        LABEL RECORDS ARE STANDARD.
001200    01  ORDER-HEADER-RECORD.
001300*
001400*        IDENTITY FIELDS.
001500*
001600        05  ORDER-UUID                PIC X(36).
001700        05  ORDER-EXTERNAL-ID         PIC X(24).
001800        05  ORDER-CUSTOM-ID           PIC X(10).
001900*
002000*        THE CUSTOM ORDER NUMBER IS KEPT AS TEXT ABOVE, BUT THE
002100*        ORDER NUMBER GENERATOR NEEDS THE YYMM AND SEQUENCE
002200*        PORTIONS SEPARATELY -- REDEFINED HERE RATHER THAN
002300*        RE-PARSED EVERY TIME.
002400*
002500        05  FILLER REDEFINES ORDER-CUSTOM-ID.
002600            10  ORDER-CUSTOM-ID-YYMM      PIC X(04).
002700            10  FILLER                    PIC X(01).
002800            10  ORDER-CUSTOM-ID-SEQ       PIC 9(05).
002900*
003000*        BUYER CONTACT FIELDS, CARRIED FORWARD AS-IS FROM THE
003100*        CHECKOUT FORM.
003200*
003300        05  ORDER-EMAIL               PIC X(60).
003400        05  ORDER-PHONE               PIC X(20).
003500*
003600*        BOUGHT-AT IS KEPT AS OPAQUE TEXT (CCYY-MM-DD-HH.MIN.SEC)
003700*        RATHER THAN A COBOL DATE FIELD -- NOTHING IN THIS SYSTEM
003800*        EVER DOES DATE ARITHMETIC ON IT, ONLY DISPLAY AND THE
003900*        YYMM SUBSTRING PULLED OFF FOR THE ORDER NUMBER.  THE
004000*        REDEFINITION BELOW BREAKS IT OUT INTO ITS COMPONENT
004100*        PARTS FOR ANY CALLER THAT NEEDS ONE OF THEM DIRECTLY.
004200*
004300        05  ORDER-BOUGHT-AT           PIC X(19).
004400        05  FILLER REDEFINES ORDER-BOUGHT-AT.
004500            10  ORDER-BOUGHT-AT-CCYY      PIC 9(04).
004600            10  FILLER                    PIC X(01).
004700            10  ORDER-BOUGHT-AT-MM        PIC 9(02).
004800            10  FILLER                    PIC X(01).
004900            10  ORDER-BOUGHT-AT-DD        PIC 9(02).
005000            10  FILLER                    PIC X(01).
005100            10  ORDER-BOUGHT-AT-HH        PIC 9(02).
005200            10  FILLER                    PIC X(01).
005300            10  ORDER-BOUGHT-AT-MIN       PIC 9(02).
005400            10  FILLER                    PIC X(01).
005500            10  ORDER-BOUGHT-AT-SEC       PIC 9(02).
005600*
005700*        LIFECYCLE STATUS AND MONEY FIELDS.  AMOUNTS ARE ZONED
005800*        DISPLAY, NOT PACKED -- THIS SHOP HAS NEVER PACKED MONEY
005900*        ON ANY LEDGER FILE.
006000*
006100        05  ORDER-STATUS              PIC X(10).
006200        05  ORDER-TOTAL-PAID-AMT      PIC 9(9)V99.
006300        05  ORDER-PAID-CURRENCY       PIC X(03).
006400        05  ORDER-SHIP-COST-AMT       PIC 9(7)V99.
006500        05  ORDER-SHIP-COST-CURRENCY  PIC X(03).
006600*
006700*        SHIPPING ADDRESS AND CARRIER TRACKING.
006800*
006900        05  ORDER-SHIP-STREET        PIC X(60).
007000        05  ORDER-SHIP-CITY          PIC X(40).
007100        05  ORDER-TRACKING-NOS       PIC X(60).
007200*
007300*        FREE-TEXT NOTES/COMMENT -- ONE FOR THE BUYER'S OWN
007400*        CHECKOUT NOTE, ONE FOR INTERNAL FULFILLMENT COMMENTARY.
007500*
007600        05  ORDER-NOTES              PIC X(200).
007700        05  ORDER-COMMENT            PIC X(200).
007800*
007900*        LIFECYCLE TIMESTAMPS -- STAMPED ONE AT A TIME AS THE
008000*        NIGHTLY AMENDMENT FEED REPORTS EACH STAGE.
008100*
008200        05  ORDER-ACCEPTED-AT        PIC X(19).
008300        05  ORDER-SHIPPED-AT         PIC X(19).
008400        05  ORDER-DELIVERED-AT       PIC X(19).
008500        05  ORDER-COMPLETED-AT       PIC X(19).
008600*
008700*        DELIVERY METHOD / PICKUP POINT, FOR ORDERS FULFILLED BY
008800*        PICKUP RATHER THAN CARRIER SHIPMENT.
008900*
009000        05  ORDER-DELIV-METHOD-ID    PIC X(20).
009100        05  ORDER-DELIV-METHOD-NAME  PIC X(40).
009200        05  ORDER-PICKUP-POINT-ID    PIC X(20).
009300*
009400*        PAD TO ROUND OUT THE RECORD -- ROOM FOR A FUTURE FIELD
009500*        WITHOUT RESIZING THE FILE.
009600*
009700        05  FILLER                   PIC X(20).
