000100*
000200*    SLORDHDN.CBL
000300*
000400*    FILE-CONTROL SELECT FOR THE ORDER-HEADER NEW-MASTER.
000500*    ORDER-AMENDMENT-UPDATE WRITES THE FULL, MERGED LEDGER HERE;
000600*    OPERATIONS PROMOTES IT OVER ORDER-HEADER AT THE END OF THE
000700*    RUN -- THE USUAL OLD-MASTER/NEW-MASTER TECHNIQUE, SINCE
000800*    ORDER-HEADER IS PLAIN SEQUENTIAL AND CANNOT BE REWRITTEN
000900*    RECORD-BY-RECORD IN PLACE.
000950*
001000    SELECT ORDER-HEADER-NEW-FILE ASSIGN TO ORDER-HEADER-NEW
001100           ORGANIZATION IS SEQUENTIAL.
