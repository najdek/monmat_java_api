000100*
000200*    PL-REWRITE-ORDER-HEADER-TABLE.CBL
000300*
000400*    OLD-MASTER/NEW-MASTER REWRITE OF THE ORDER LEDGER.
000500*    ORDER-HEADER-FILE IS PLAIN SEQUENTIAL, NOT ISAM, SO AN
000600*    AMENDMENT CANNOT REWRITE A SINGLE RECORD IN PLACE -- THE
000700*    WHOLE LEDGER IS CARRIED IN ORDER-TABLE, AMENDED THERE,
000800*    AND SPOOLED BACK OUT HERE TO ORDER-HEADER-NEW-FILE IN ONE
000900*    PASS.  A FOLLOW-ON JCL STEP PROMOTES THE NEW FILE OVER THE
001000*    OLD ONE ONCE THIS STEP ENDS CLEAN.
001100*
001200*    NUMBERED 2100-2199.
001300*
001400 2100-REWRITE-ORDER-HEADER-TABLE.
001500*
001600     OPEN OUTPUT ORDER-HEADER-NEW-FILE.
001700*
001800     IF ORDER-TABLE-COUNT > 0
001900        PERFORM 2110-REWRITE-ONE-ORDER-HEADER-ROW THRU 2110-EXIT
002000                VARYING ORDER-IDX FROM 1 BY 1
002100                UNTIL ORDER-IDX > ORDER-TABLE-COUNT.
002200*
002300     CLOSE ORDER-HEADER-NEW-FILE.
002400 2100-EXIT.
002500     EXIT.
002600*_________________________________________________________________
002700*
002800 2110-REWRITE-ONE-ORDER-HEADER-ROW.
002900*
003000*    STRAIGHT MOVE OUT OF THE TABLE ROW -- WHATEVER
003100*    2000-APPLY-ORDER-AMENDMENT CHANGED IN ORDER-TABLE IS
003200*    ALREADY REFLECTED HERE BY THE TIME THIS PARAGRAPH RUNS.
003300*
003400     MOVE ORDER-TABLE-ROW (ORDER-IDX)
003500                             TO ORDER-HEADER-NEW-RECORD.
003600*
003700     WRITE ORDER-HEADER-NEW-RECORD.
003800 2110-EXIT.
003900     EXIT.
